000100*-----------------------------------------------------------------*
000200*    ACREQREC.CPY                                                 *
000300*    TRANSACTION-REQUEST RECORD LAYOUT                            *
000400*-----------------------------------------------------------------*
000500*    ONE REQUEST RECORD PER INPUT LINE.  AR-REQ-CODE TAGS WHICH    *
000600*    OF THE SIX REDEFINES BELOW APPLIES.  REQUEST CODE G (GET)     *
000700*    WAS ADDED BY THIS SHOP FOR THE ACCOUNT-LOOKUP UNIT -- THE     *
000800*    ORIGINAL REQUEST SPEC SENT OVER BY THE ON-LINE TEAM ONLY      *
000900*    LISTED C/D/U/X/Q (TICKET DP-95-212).                          *
001000*    FIELD WIDTHS BELOW MIRROR THE ON-LINE GROUP'S OWN REQUEST     *
001100*    DATA DICTIONARY EXACTLY, SO A REQUEST RECORD NEEDS NO         *
001200*    REFORMATTING BETWEEN THE EXTRACT JOB AND THIS PROGRAM.        *
001300*-----------------------------------------------------------------*
001400 01  AR-REQUEST-REC.
001500*    ONE LETTER, ONE OF C/D/G/U/X/Q.  ANY OTHER VALUE IS LOGGED
001600*    AND SKIPPED BY SECTION 110 -- IT IS NOT COUNTED AS A REJECT
001700*    SINCE IT NEVER BECAME A REQUEST THIS PROGRAM RECOGNIZED.
001800     05  AR-REQ-CODE                 PIC X(01).
001900         88  AR-REQ-CREATE                VALUE 'C'.
002000         88  AR-REQ-CLOSE                 VALUE 'D'.
002100         88  AR-REQ-GET                   VALUE 'G'.
002200         88  AR-REQ-USE                   VALUE 'U'.
002300         88  AR-REQ-CANCEL                VALUE 'X'.
002400         88  AR-REQ-QUERY                 VALUE 'Q'.
002500*    SIXTY BYTES OF REQUEST-SPECIFIC DATA, REDEFINED SIX WAYS
002600*    BELOW -- ONE LAYOUT PER REQUEST CODE.  ONLY THE REDEFINE
002700*    MATCHING AR-REQ-CODE IS MEANINGFUL ON A GIVEN RECORD.
002800     05  AR-REQUEST-DATA             PIC X(60).
002900*    LAYOUT FOR REQUEST CODE C -- OPEN A NEW ACCOUNT.  MUST BE
003000*    AT LEAST 1 (EDITED AT SECTION 200) AND MUST BE FOR AN
003100*    EXISTING AU-USER-ID ROW.
003200     05  AR-CREATE-REQ REDEFINES AR-REQUEST-DATA.
003300*        THE OWNING USER.  MUST BE GREATER THAN ZERO (TICKET
003400*        DP-03-041) AND FOUND IN WS-USER-TABLE.
003500         10  AR-CR-USER-ID           PIC 9(9).
003600*        OPENING DEPOSIT.  MUST BE AT LEAST 100 (TICKET
003700*        DP-03-041) -- THE ON-LINE FRONT END HAS ALWAYS REFUSED
003800*        A SMALLER OPENING DEPOSIT, THIS EDIT JUST CATCHES WHAT
003900*        SLIPS PAST IT.
004000         10  AR-CR-INITIAL-BALANCE   PIC 9(9).
004100         10  FILLER                  PIC X(42).
004200*    LAYOUT FOR REQUEST CODE D -- CLOSE (UNREGISTER) AN ACCOUNT.
004300     05  AR-CLOSE-REQ  REDEFINES AR-REQUEST-DATA.
004400*        MUST MATCH THE ACCOUNT'S OWNER OF RECORD OR THE CLOSE
004500*        IS REJECTED AT SECTION 300 AS AN OWNER MISMATCH.
004600         10  AR-CL-USER-ID           PIC 9(9).
004700*        LOOKUP KEY INTO WS-ACCT-TABLE (BY ACCT-NUMBER).
004800         10  AR-CL-ACCT-NUMBER       PIC X(10).
004900         10  FILLER                  PIC X(41).
005000*    LAYOUT FOR REQUEST CODE G -- PLAIN READ-ONLY ACCOUNT LOOKUP.
005100     05  AR-GET-REQ    REDEFINES AR-REQUEST-DATA.
005200*        SIGNED SO SECTION 400 CAN TRAP A NEGATIVE VALUE AS A
005300*        REJECT RATHER THAN LET AN IMPOSSIBLE KEY FAIL SILENTLY.
005400         10  AR-GT-ACCT-ID           PIC S9(9).
005500         10  FILLER                  PIC X(51).
005600*    LAYOUT FOR REQUEST CODE U -- USE (DEBIT) A BALANCE.
005700     05  AR-USE-REQ    REDEFINES AR-REQUEST-DATA.
005800         10  AR-US-USER-ID           PIC 9(9).
005900         10  AR-US-ACCT-NUMBER       PIC X(10).
006000*        MUST BE BETWEEN 10 AND 1,000,000,000 INCLUSIVE (TICKET
006100*        DP-03-041) -- EDITED AT SECTION 500 BEFORE ANY LOOKUP.
006200         10  AR-US-AMOUNT            PIC 9(9).
006300         10  FILLER                  PIC X(32).
006400*    LAYOUT FOR REQUEST CODE X -- CANCEL (REVERSE) A PRIOR USE.
006500     05  AR-CANCEL-REQ REDEFINES AR-REQUEST-DATA.
006600*        THE ORIGINAL TRANSACTION BEING REVERSED -- THIRTY-TWO
006700*        BYTES, SAME FORMAT AS WT-TRAN-ID / AT-TRAN-ID.
006800         10  AR-CX-TRAN-ID           PIC X(32).
006900         10  AR-CX-ACCT-NUMBER       PIC X(10).
007000*        SAME RANGE EDIT AS AR-US-AMOUNT ABOVE, ENFORCED AT
007100*        SECTION 600.
007200         10  AR-CX-AMOUNT            PIC 9(9).
007300         10  FILLER                  PIC X(09).
007400*    LAYOUT FOR REQUEST CODE Q -- READ-ONLY TRANSACTION QUERY.
007500     05  AR-QUERY-REQ  REDEFINES AR-REQUEST-DATA.
007600         10  AR-QY-TRAN-ID           PIC X(32).
007700         10  FILLER                  PIC X(28).
007800*    PAD TO THE 62-BYTE FIXED RECORD READ BY SECTION 870.
007900     05  FILLER                      PIC X(01).
