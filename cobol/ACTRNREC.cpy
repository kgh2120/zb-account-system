000100*-----------------------------------------------------------------*
000200*    ACTRNREC.CPY                                                 *
000300*    TRANSACTION-LOG RECORD AND IN-STORAGE TABLE LAYOUT           *
000400*-----------------------------------------------------------------*
000500*    ONE ROW PER PROCESSED USE/CANCEL REQUEST THAT REACHES THE     *
000600*    LOGGING STEP.  TRAN-ID IS THE LOOKUP KEY FOR CANCEL AND       *
000700*    QUERY.  TRAN-CANCELLED-FL IS CARRIED HERE SO A USE ROW        *
000800*    KNOWS IT HAS ALREADY BEEN REVERSED -- THE ON-LINE SYSTEM      *
000900*    LEFT THIS IMPLICIT, THIS SHOP DOES NOT (TICKET DP-92-030).    *
001000*    A FAILED USE STILL WRITES A ROW HERE (TICKET DP-90-118) SO    *
001100*    AUDIT CAN SEE EVERY ATTEMPT, NOT JUST EVERY POSTING.          *
001200*-----------------------------------------------------------------*
001300 01  AT-TRANSACTION-LOG-REC.
001400*    MINTED BY THIS JOB, NEVER BY THE REQUEST -- SEE THE COMMENT
001500*    ON WS-TRAN-ID-WORK IN ACCTUPDT FOR THE 'B'+DATE+SEQUENCE
001600*    FORMAT.  THIRTY-TWO BYTES, ALWAYS FULLY POPULATED.
001700     05  AT-TRAN-ID                  PIC X(32).
001800*    THE ACCOUNT THIS POSTING AFFECTED -- MATCHES AN AM-ACCT-
001900*    NUMBER ROW IN THE ACCOUNT MASTER.
002000     05  AT-ACCT-NUMBER              PIC X(10).
002100*    '1' = BALANCE-USE (DEBIT), '2' = BALANCE-CANCEL (CREDIT
002200*    REVERSAL).  A CANCEL NEVER OVERWRITES ITS ORIGINAL USE ROW,
002300*    IT APPENDS A NEW ROW OF THIS TYPE.
002400     05  AT-TRAN-TYPE                PIC X(01).
002500         88  AT-TRAN-IS-USE              VALUE '1'.
002600         88  AT-TRAN-IS-CANCEL           VALUE '2'.
002700*    'S' = POSTED SUCCESSFULLY, 'F' = REJECTED BY SECTION 520 BUT
002800*    LOGGED ANYWAY FOR THE AUDIT TRAIL.
002900     05  AT-TRAN-RESULT              PIC X(01).
003000         88  AT-TRAN-SUCCESS             VALUE 'S'.
003100         88  AT-TRAN-FAILED              VALUE 'F'.
003200*    SET TO 'Y' WHEN A LATER CANCEL REQUEST SUCCESSFULLY REVERSES
003300*    THIS ROW -- ONLY MEANINGFUL ON A TYPE-1 (USE) ROW, BUT
003400*    CARRIED ON EVERY ROW FOR A UNIFORM LAYOUT.
003500     05  AT-TRAN-CANCELLED-FL        PIC X(01).
003600         88  AT-TRAN-CANCELLED           VALUE 'Y'.
003700         88  AT-TRAN-NOT-CANCELLED       VALUE 'N'.
003800*    SIGNED, TWO-DECIMAL, PACKED -- THE AMOUNT REQUESTED, WHETHER
003900*    OR NOT THE POSTING SUCCEEDED.
004000     05  AT-TRAN-AMOUNT              PIC S9(9)V99 COMP-3.
004100*    THE ACCOUNT BALANCE IMMEDIATELY AFTER THIS ROW WAS WRITTEN --
004200*    ON AN 'F' ROW THIS IS THE UNCHANGED PRIOR BALANCE, SINCE A
004300*    FAILED USE NEVER TOUCHES THE ACCOUNT.
004400     05  AT-TRAN-BALANCE-SNAPSHOT    PIC S9(11)V99 COMP-3.
004500*    RUN DATE/TIME THIS ROW WAS WRITTEN, FROM WS-RUN-DATETIME --
004600*    EVERY ROW POSTED IN ONE RUN CARRIES THE SAME STAMP.
004700     05  AT-TRAN-AT                  PIC X(14).
004800     05  AT-TRAN-AT-N REDEFINES AT-TRAN-AT.
004900         10  AT-RECD-YYYYMMDD        PIC 9(08).
005000         10  AT-RECD-HHMMSS          PIC 9(06).
005100*    PAD TO THE 73-BYTE FIXED RECORD WRITTEN BY SECTION 915.
005200     05  FILLER                      PIC X(01).
005300*-----------------------------------------------------------------*
005400*    WORKING-STORAGE TABLE BUILT FROM THE LOG FILE AT JOB START,   *
005500*    GROWN BY ONE ROW PER TRANSACTION WRITTEN DURING THE RUN,      *
005600*    REWRITTEN IN FULL TO ACTRLG-OUT AT JOB END.  50000 ROWS IS    *
005700*    A FULL DAY'S WORST-CASE VOLUME ACROSS ALL CONSOLIDATED        *
005800*    BRANCHES, PER THE 01-29-03 CHANGE LOG ENTRY.                  *
005900*-----------------------------------------------------------------*
006000 01  WS-TRAN-TABLE.
006100*    HOW MANY ROWS ARE CURRENTLY LOADED, INCLUDING EVERY ROW
006200*    APPENDED THIS RUN -- SECTIONS 530/540/630/910 ALL USE THIS.
006300     05  WS-TRAN-ROW-COUNT           PIC S9(7) COMP VALUE ZERO.
006400     05  WS-TRAN-ENTRY
006500             OCCURS 50000 TIMES
006600             INDEXED BY WT-IDX.
006700         10  WT-TRAN-ID              PIC X(32).
006800         10  WT-ACCT-NUMBER          PIC X(10).
006900         10  WT-TRAN-TYPE            PIC X(01).
007000         10  WT-TRAN-RESULT          PIC X(01).
007100         10  WT-TRAN-CANCELLED-FL    PIC X(01).
007200         10  WT-TRAN-AMOUNT          PIC S9(9)V99 COMP-3.
007300         10  WT-TRAN-BALANCE-SNAP    PIC S9(11)V99 COMP-3.
007400         10  WT-TRAN-AT              PIC X(14).
