000100*-----------------------------------------------------------------*
000200*    ACUSRREC.CPY                                                 *
000300*    ACCOUNT-USER MASTER RECORD AND IN-STORAGE TABLE LAYOUT        *
000400*-----------------------------------------------------------------*
000500*    RECORD DESCRIPTION FOR THE ACCOUNT-USER MASTER FILE.          *
000600*    THIS FILE IS READ IN FULL AT JOB START INTO WS-USER-TABLE     *
000700*    AND IS NEVER REWRITTEN -- THE BATCH JOB ONLY CREATES          *
000800*    ACCOUNT-MASTER ROWS AGAINST AN EXISTING OWNING USER, IT       *
000900*    DOES NOT MAINTAIN THE USER FILE ITSELF.  THE ON-LINE CUSTOMER *
001000*    MAINTENANCE SYSTEM OWNS THIS FILE; THIS JOB ONLY EVER READS   *
001100*    THE EXTRACT IT PRODUCES THE NIGHT BEFORE.                     *
001200*-----------------------------------------------------------------*
001300 01  AU-ACCOUNT-USER-REC.
001400*    THE USER'S ID AS ASSIGNED BY THE ON-LINE SYSTEM.  EVERY
001500*    ACCOUNT-MASTER ROW CARRIES ONE OF THESE AS ITS OWNING USER.
001600     05  AU-USER-ID                  PIC 9(9).
001700*    FREE-FORM NAME, DISPLAY ONLY -- NOTHING IN THIS JOB KEYS OR
001800*    SORTS ON THIS FIELD, IT IS CARRIED SOLELY FOR THE OPERATOR
001900*    DIAGNOSTIC DISPLAYS AT SECTION 400/700.
002000     05  AU-USER-NAME                PIC X(30).
002100*    PAD TO THE 40-BYTE FIXED RECORD THE EXTRACT JOB WRITES.
002200     05  FILLER                      PIC X(01).
002300*-----------------------------------------------------------------*
002400*    WORKING-STORAGE TABLE BUILT FROM THE ABOVE AT JOB START.      *
002500*    SEARCHED SEQUENTIALLY (SEARCH, NOT SEARCH ALL) SINCE THE      *
002600*    USER FILE IS NOT GUARANTEED TO ARRIVE IN USER-ID ORDER.       *
002700*    2000 ROWS IS WELL OVER THE CURRENT CUSTOMER BASE, WITH ROOM   *
002800*    FOR GROWTH BEFORE THE OCCURS CLAUSE NEEDS REVISITING.         *
002900*-----------------------------------------------------------------*
003000 01  WS-USER-TABLE.
003100*    HOW MANY ROWS ARE ACTUALLY LOADED -- SECTIONS 800/806 SET
003200*    THIS, AND THE SEARCH AT 860 STOPS HERE RATHER THAN SCANNING
003300*    UNUSED TABLE SLOTS.
003400     05  WS-USER-ROW-COUNT           PIC S9(5) COMP VALUE ZERO.
003500     05  WS-USER-ENTRY
003600             OCCURS 2000 TIMES
003700             INDEXED BY WU-IDX.
003800*        SAME USER-ID AS AU-USER-ID ABOVE, COPIED INTO THE TABLE
003900*        ROW AT LOAD TIME (SECTION 806).
004000         10  WU-USER-ID              PIC 9(9).
004100*        SAME NAME AS AU-USER-NAME ABOVE.
004200         10  WU-USER-NAME            PIC X(30).
