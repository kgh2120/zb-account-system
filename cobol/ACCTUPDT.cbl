000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTUPDT.
000300 AUTHOR.        R. T. MALINOWSKI.
000400 INSTALLATION.  UNITED COMMERCE BANK - SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED TO ACCOUNTING EDP STAFF.
000800
000900******************************************************************
001000*  ACCTUPDT - DEMAND ACCOUNT / TRANSACTION LEDGER BATCH UPDATE.   *
001100*  READS THE DAILY TRANSACTION-REQUEST FILE, VALIDATES EACH       *
001200*  REQUEST AGAINST THE ACCOUNT-USER AND ACCOUNT-MASTER TABLES,    *
001300*  OPENS/CLOSES ACCOUNTS, POSTS BALANCE-USE AND BALANCE-CANCEL    *
001400*  TRANSACTIONS, REWRITES THE ACCOUNT MASTER AND TRANSACTION LOG  *
001500*  IN FULL, AND PRINTS THE END-OF-JOB CONTROL-TOTALS REPORT.      *
001600*  REPLACES THE OVERNIGHT ON-LINE RECONCILIATION RUN FORMERLY     *
001700*  DONE BY HAND AGAINST THE TELLER SYSTEM EXTRACT.                *
001800*                                                                  *
001900*  SIX REQUEST CODES ARE RECOGNIZED ON THE DAILY REQUEST FILE --  *
002000*  C (CREATE), D (CLOSE/UNREGISTER), G (GET/LOOKUP), U (USE THE   *
002100*  BALANCE), X (CANCEL A PRIOR USE) AND Q (QUERY A LOGGED TRAN).  *
002200*  ONE RECORD IS PROCESSED AT A TIME, IN THE ORDER THE ON-LINE    *
002300*  EXTRACT WROTE THEM -- THIS PROGRAM DOES NOT RESEQUENCE OR      *
002400*  LOCK; THE EXTRACT'S ORDER IS TRUSTED AS THE ORDER OF INTENT.   *
002500******************************************************************
002600*                       C H A N G E   L O G                      *
002700******************************************************************
002800* 03-14-89 RTM  ORIGINAL PROGRAM.  BATCH UPDATE OF THE DEMAND      *
002900*               ACCOUNT MASTER AND THE DAILY TRANSACTION LOG,      *
003000*               REPLACING THE OVERNIGHT MANUAL RECONCILIATION.     *
003100* 09-02-90 RTM  ADDED BALANCE-USE FAILURE LOGGING (TICKET           *
003200*               DP-90-118) SO AUDIT CAN RECONSTRUCT OVERDRAWN       *
003300*               ATTEMPTS FROM THE TRANSACTION LOG.                  *
003400* 04-11-91 LKF  ADDED ACCOUNT CLOSE (UNREGISTER), REQUEST TYPE D.   *
003500* 02-06-92 LKF  ADDED BALANCE CANCEL (REVERSAL), REQUEST TYPE X,    *
003600*               AND THE TRAN-CANCELLED-FL ON THE LOG RECORD         *
003700*               (TICKET DP-92-030) -- PREVENTS A CANCEL BEING       *
003800*               POSTED TWICE AGAINST THE SAME TRANSACTION.          *
003900* 11-19-93 WJB  ADDED TRANSACTION QUERY, REQUEST TYPE Q, FOR THE    *
004000*               TELLER RESEARCH DESK.                                *
004100* 07-08-95 WJB  ADDED ACCOUNT LOOKUP, REQUEST TYPE G (TICKET        *
004200*               DP-95-212) -- THE ON-LINE GROUP'S SPEC NEVER        *
004300*               ASSIGNED A REQUEST CODE FOR GET-ACCOUNT.            *
004400* 05-22-96 PDS  CONVERTED ACCT-BALANCE AND TRAN-AMOUNT TO COMP-3    *
004500*               FOR FASTER ARITHMETIC ON THE UPGRADED 9672.         *
004600* 11-04-98 PDS  Y2K REMEDIATION (TICKET DP-98-114).  WINDOWED THE   *
004700*               2-DIGIT YEAR RETURNED BY ACCEPT...FROM DATE:        *
004800*               YY LESS THAN 50 = 20XX, OTHERWISE 19XX.             *
004900* 03-10-99 PDS  Y2K FOLLOW-UP -- VERIFIED ACCT-CREATED-AT,          *
005000*               ACCT-CLOSED-AT AND TRAN-AT WINDOW CORRECTLY         *
005100*               ACROSS THE CENTURY BOUNDARY.                        *
005200* 06-15-01 CMO  CORRECTED NEXT-ACCT-NUMBER LOOKUP TO SCAN FOR THE   *
005300*               HIGHEST ACCT-ID RATHER THAN TRUST TABLE POSITION    *
005400*               AFTER A RELOAD SHOWED A GAP (TICKET DP-01-077).     *
005500* 01-29-03 CMO  INCREASED WS-ACCT-TABLE AND WS-TRAN-TABLE OCCURS    *
005600*               LIMITS FOR THE BRANCH CONSOLIDATION VOLUME.          *
005700* 04-17-03 CMO  ADDED REQUEST-FIELD EDITS FOR USER-ID, INITIAL-      *
005800*               BALANCE AND AMOUNT PER THE ON-LINE GROUP'S DATA      *
005900*               DICTIONARY (TICKET DP-03-041) -- THESE RANGES        *
006000*               WERE PREVIOUSLY ENFORCED ONLY ON THE FRONT END AND   *
006100*               AUDIT FOUND REQUESTS REACHING THIS JOB WITH ZERO     *
006200*               USER-IDS AND SUB-MINIMUM AMOUNTS.                    *
006300* 08-04-03 CMO  EXPANDED IN-LINE COMMENTARY THROUGHOUT AT THE        *
006400*               REQUEST OF QUALITY ASSURANCE AFTER THE DP-03-041     *
006500*               WALKTHROUGH -- NO LOGIC CHANGED BY THIS ENTRY.       *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900
007000 CONFIGURATION SECTION.
007100*  NO DECIMAL-POINT CLAUSE -- THIS SHOP RUNS U.S. CONVENTIONS ONLY,
007200*  PERIOD FOR THE DECIMAL POINT, COMMA FOR THOUSANDS.
007300 SOURCE-COMPUTER.   IBM-390.
007400 OBJECT-COMPUTER.   IBM-390.
007500 SPECIAL-NAMES.
007600*  C01 NAMES THE CARRIAGE-CONTROL CHANNEL THE OPERATOR'S FORMS
007700*  ARE PUNCHED FOR ON THE CONTROL-TOTALS PRINTER.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*  LOGICAL UNIT NAMES BELOW ARE DD NAMES IN THE NIGHTLY ACCTUPDT
008300*  JCL -- THEY ARE NOT CHANGED WITHOUT A CORRESPONDING JCL UPDATE.
008400     SELECT ACCTUS-IN   ASSIGN TO UT-S-ACCTUSR.
008500     SELECT ACCTMS-IN   ASSIGN TO UT-S-ACCTMST.
008600     SELECT ACCTMS-OUT  ASSIGN TO UT-S-ACCTMSO.
008700     SELECT ACTRLG-IN   ASSIGN TO UT-S-ACTRLOG.
008800     SELECT ACTRLG-OUT  ASSIGN TO UT-S-ACTRLGO.
008900     SELECT ACCTRQ-IN   ASSIGN TO UT-S-ACCTREQ.
009000     SELECT ACCTRPT-OUT ASSIGN TO UT-S-ACCTRPT.
009100
009200
009300 DATA DIVISION.
009400
009500 FILE SECTION.
009600
009700*  ACCOUNT-USER EXTRACT FROM THE ON-LINE CUSTOMER FILE.  READ IN
009800*  FULL AT JOB START; NEVER WRITTEN BACK BY THIS JOB.
009900 FD  ACCTUS-IN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 40 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS ACCTUS-IN-REC.
010500
010600 01  ACCTUS-IN-REC                    PIC X(40).
010700
010800*  DEMAND ACCOUNT MASTER, AS OF YESTERDAY'S CLOSE.  LOADED IN
010900*  FULL, UPDATED IN STORAGE, REWRITTEN IN FULL TO ACCTMS-OUT.
011000 FD  ACCTMS-IN
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 65 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS ACCTMS-IN-REC.
011600
011700 01  ACCTMS-IN-REC                    PIC X(65).
011800
011900*  DEMAND ACCOUNT MASTER AS OF TONIGHT'S CLOSE -- TOMORROW'S
012000*  ACCTMS-IN.  SAME LAYOUT AS ACCTMS-IN, DIFFERENT GENERATION.
012100 FD  ACCTMS-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 65 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS ACCTMS-OUT-REC.
012700
012800 01  ACCTMS-OUT-REC                   PIC X(65).
012900
013000*  TRANSACTION LOG AS OF YESTERDAY'S CLOSE.  LOADED IN FULL,
013100*  GROWN BY THIS RUN'S POSTINGS, REWRITTEN TO ACTRLG-OUT.
013200 FD  ACTRLG-IN
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 73 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS ACTRLG-IN-REC.
013800
013900 01  ACTRLG-IN-REC                    PIC X(73).
014000
014100*  TRANSACTION LOG AS OF TONIGHT'S CLOSE -- TOMORROW'S ACTRLG-IN.
014200 FD  ACTRLG-OUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 73 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS ACTRLG-OUT-REC.
014800
014900 01  ACTRLG-OUT-REC                   PIC X(73).
015000
015100*  THE DAILY TRANSACTION-REQUEST FILE EXTRACTED FROM THE ON-LINE
015200*  SYSTEM.  ONE RECORD PER REQUESTED ACTION; SEE ACREQREC FOR THE
015300*  SIX REQUEST LAYOUTS CARRIED IN AR-REQUEST-DATA.
015400 FD  ACCTRQ-IN
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 62 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS ACCTRQ-IN-REC.
016000
016100 01  ACCTRQ-IN-REC                    PIC X(62).
016200
016300*  END-OF-JOB CONTROL-TOTALS REPORT FOR THE ACCOUNTING EDP DESK.
016400 FD  ACCTRPT-OUT
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 132 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS ACCTRPT-OUT-REC.
017000
017100 01  ACCTRPT-OUT-REC                  PIC X(132).
017200
017300
017400 WORKING-STORAGE SECTION.
017500
017600*  STANDALONE SCALARS -- NOT PART OF ANY GROUP, SO THEY ARE
017700*  CARRIED AS 77-LEVEL ITEMS PER SHOP CONVENTION RATHER THAN
017800*  TUCKED UNDER A 01 THAT WOULD SUGGEST THEY GROUP WITH SOMETHING.
017900 77  WS-FOUND-TRAN-ROW            PIC S9(7)   COMP.
018000 77  WS-ACCOUNTS-REJECTED-CTR     PIC S9(7)   COMP  VALUE ZERO.
018100
018200 01  PROGRAM-INDICATOR-SWITCHES.
018300*    END-OF-FILE SWITCHES, ONE PER INPUT FILE.  EACH IS SET 'YES'
018400*    BY ITS OWN PRIMED-READ PARAGRAPH'S AT END CLAUSE, NEVER BY
018500*    ANY OTHER PARAGRAPH.
018600*    REQUEST FILE -- TESTED BY THE MAIN PROCESSING LOOP AT 100.
018700     05  WS-EOF-REQUEST-SW            PIC X(3)    VALUE 'NO '.
018800         88  EOF-REQUEST                          VALUE 'YES'.
018900*    ACCOUNT-USER FILE -- TESTED WHILE LOADING AT SECTION 800.
019000     05  WS-EOF-USER-SW               PIC X(3)    VALUE 'NO '.
019100         88  EOF-USER                             VALUE 'YES'.
019200*    ACCOUNT-MASTER FILE -- TESTED WHILE LOADING AT SECTION 810.
019300     05  WS-EOF-ACCT-SW               PIC X(3)    VALUE 'NO '.
019400         88  EOF-ACCT                             VALUE 'YES'.
019500*    TRANSACTION-LOG FILE -- TESTED WHILE LOADING AT SECTION 820.
019600     05  WS-EOF-TRAN-SW               PIC X(3)    VALUE 'NO '.
019700         88  EOF-TRAN                             VALUE 'YES'.
019800*    FOUND SWITCHES SET BY THE SEARCH PARAGRAPHS AT SECTION 860-866.
019900*    EACH IS RESET TO 'NO ' AT THE TOP OF ITS OWN SEARCH PARAGRAPH
020000*    SO A STALE 'YES' FROM AN EARLIER REQUEST CAN NEVER LEAK IN.
020100*    SET BY 860-FIND-USER-BY-ID.
020200     05  WS-USER-FOUND-SW             PIC X(3)    VALUE 'NO '.
020300         88  USER-FOUND                           VALUE 'YES'.
020400*    SET BY 862-FIND-ACCT-BY-NUMBER AND 864-FIND-ACCT-BY-ID.
020500     05  WS-ACCT-FOUND-SW             PIC X(3)    VALUE 'NO '.
020600         88  ACCT-FOUND                           VALUE 'YES'.
020700*    SET BY 866-FIND-TRAN-BY-ID.
020800     05  WS-TRAN-FOUND-SW             PIC X(3)    VALUE 'NO '.
020900         88  TRAN-FOUND                           VALUE 'YES'.
021000*    SET BY 520-VALIDATE-USE-BALANCE, TESTED BY ITS CALLER TO
021100*    DECIDE BETWEEN 530-LOG-SUCCESS-USE AND 540-LOG-FAILED-USE.
021200     05  WS-VALIDATION-OK-SW          PIC X(3)    VALUE 'NO '.
021300         88  VALIDATION-OK                        VALUE 'YES'.
021400
021500*  COUNTS OF REQUEST RECORDS SEEN, FOR THE END-OF-JOB DIAGNOSTIC
021600*  DISPLAY (SECTION 990) -- NOT PART OF THE PRINTED CONTROL REPORT.
021700 01  WS-REQUEST-COUNTERS.
021800*    EVERY RECORD READ FROM ACCTRQ-IN, RECOGNIZED OR NOT -- SET
021900*    BY SECTION 870, NOT BY THE DISPATCH AT 110.
022000     05  WS-REQUEST-READ-CTR          PIC S9(7)   COMP  VALUE ZERO.
022100
022200*  RUN-TOTAL ACCUMULATORS NAMED TO MATCH THE CONTROL-TOTALS REPORT.
022300*  THESE EIGHT FIELDS ARE THE ENTIRE CONTENT OF THE PRINTED REPORT
022400*  WRITTEN BY SECTION 950 -- DO NOT ADD A NINTH WITHOUT ADDING THE
022500*  MATCHING REPORT LINE.  ALL EIGHT START AT ZERO AND ONLY EVER
022600*  GO UP -- NOTHING IN THIS JOB EVER SUBTRACTS FROM A COUNTER.
022700*    SET BY SECTION 200 ON A SUCCESSFUL CREATE.
022800     05  ACCOUNTS-OPENED-COUNT        PIC S9(6)   COMP  VALUE ZERO.
022900*    SET BY SECTION 300 ON A SUCCESSFUL CLOSE.
023000     05  ACCOUNTS-CLOSED-COUNT        PIC S9(6)   COMP  VALUE ZERO.
023100*    SET BY SECTION 500 FOR EVERY REQUEST TYPE U SEEN, WHETHER OR
023200*    NOT IT GOES ON TO SUCCEED -- THE ONLY ONE OF THE EIGHT SET
023300*    BEFORE THE OUTCOME IS KNOWN.
023400     05  USE-ATTEMPTED-COUNT          PIC S9(6)   COMP  VALUE ZERO.
023500*    SET BY SECTION 520 WHEN ALL THREE VALIDATION GATES PASS.
023600     05  USE-SUCCESS-COUNT            PIC S9(6)   COMP  VALUE ZERO.
023700*    SET BY SECTION 520 WHEN ANY OF THE THREE GATES FAILS.
023800     05  USE-FAILED-COUNT             PIC S9(6)   COMP  VALUE ZERO.
023900*    RUNNING SUM OF AMOUNTS ACTUALLY DEBITED -- NOT INCREMENTED
024000*    ON A FAILED USE, ONLY ON A SUCCESSFUL ONE.
024100     05  TOTAL-DEBITED                PIC S9(11)V99 COMP-3 VALUE ZERO.
024200*    SET BY SECTION 600 ON A SUCCESSFUL CANCEL.
024300     05  CANCEL-SUCCESS-COUNT         PIC S9(6)   COMP  VALUE ZERO.
024400*    RUNNING SUM OF AMOUNTS CREDITED BACK BY A SUCCESSFUL CANCEL.
024500     05  TOTAL-CREDITED               PIC S9(11)V99 COMP-3 VALUE ZERO.
024600
024700*  KEY FIELDS MOVED IN FROM THE CURRENT REQUEST RECORD BEFORE EACH
024800*  SEARCH OF SECTION 860 -- KEPT SEPARATE FROM THE AR-REQUEST-REC
024900*  REDEFINES SO A SEARCH PARAGRAPH NEVER CARES WHICH REQUEST TYPE
025000*  SUPPLIED THE KEY IT IS GIVEN.
025100 01  WS-SEARCH-KEYS.
025200*    MOVED IN BEFORE 860-FIND-USER-BY-ID.
025300     05  WS-SEARCH-USER-ID            PIC 9(9)    COMP.
025400*    MOVED IN BEFORE 862-FIND-ACCT-BY-NUMBER.
025500     05  WS-SEARCH-ACCT-NUMBER        PIC X(10).
025600*    MOVED IN BEFORE 864-FIND-ACCT-BY-ID.
025700     05  WS-SEARCH-ACCT-ID            PIC 9(9)    COMP.
025800*    MOVED IN BEFORE 866-FIND-TRAN-BY-ID.
025900     05  WS-SEARCH-TRAN-ID            PIC X(32).
026000
026100*  WORK FIELDS FOR ASSIGNING THE NEXT 1-UP ACCOUNT-ID/ACCOUNT-
026200*  NUMBER PAIR ON A CREATE -- SEE SECTION 210 AND ITS SCAN AT 212.
026300 01  WS-NEXT-ACCT-WORK.
026400*    THE ID TO GIVE THE NEW ROW -- COMPUTED, NEVER SUPPLIED.
026500     05  WS-NEW-ACCT-ID               PIC 9(9)    COMP.
026600*    THE ACCOUNT-NUMBER TO GIVE THE NEW ROW.
026700     05  WS-NEW-ACCT-NUMBER           PIC 9(10)   COMP.
026800*    HIGHEST ACCT-ID SEEN SO FAR BY THE SCAN AT 212.
026900     05  WS-HIGH-ACCT-ID              PIC 9(9)    COMP.
027000*    THE ACCT-NUMBER THAT WENT WITH WS-HIGH-ACCT-ID.
027100     05  WS-HIGH-ACCT-NUMBER          PIC 9(10)   COMP.
027200
027300*  TRAN-ID IS MINTED BY THIS SHOP, NOT SUPPLIED BY THE REQUEST --
027400*  PREFIX 'B' FOR BATCH, THE EIGHT-DIGIT RUN DATE, AND A 23-DIGIT
027500*  ZERO-FILLED SEQUENCE NUMBER TAKEN FROM THE CURRENT TRANSACTION-
027600*  LOG ROW COUNT.  THIS GIVES A 32-CHARACTER KEY THAT CANNOT
027700*  COLLIDE WITHIN A SINGLE RUN AND SORTS IN POSTING ORDER WITHIN
027800*  A GIVEN RUN DATE, WHICH THE OLD SCHEME (ACCT-NUMBER + TIME)
027900*  DID NOT GUARANTEE WHEN TWO POSTINGS LANDED IN THE SAME SECOND.
028000 01  WS-TRAN-ID-WORK.
028100*    ALWAYS 'B' -- DISTINGUISHES A BATCH-MINTED TRAN-ID FROM
028200*    WHATEVER PREFIX THE ON-LINE SYSTEM MAY ONE DAY USE.
028300     05  WS-TID-PREFIX                PIC X(01)   VALUE 'B'.
028400*    TODAY'S RUN DATE, SET BY SECTION 868 FROM WS-RUN-DATETIME.
028500     05  WS-TID-RUNDATE                PIC 9(08).
028600*    ZERO-FILLED ROW POSITION -- SEE SECTION 868.
028700     05  WS-TID-SEQUENCE                PIC 9(23).
028800*    THE 32-BYTE ASSEMBLED KEY, MOVED TO WT-TRAN-ID/AT-TRAN-ID
028900*    BY EACH LOGGING PARAGRAPH (530/540/630).
029000 01  WS-NEW-TRAN-ID  REDEFINES WS-TRAN-ID-WORK
029100                                   PIC X(32).
029200
029300*  RUN DATE/TIME STAMPED ONCE AT JOB START (SECTION 960) AND
029400*  CARRIED INTO EVERY ACCT-CREATED-AT, ACCT-CLOSED-AT AND TRAN-AT
029500*  FIELD WRITTEN DURING THE RUN, SO ALL TIMESTAMPS FROM ONE RUN
029600*  MATCH EXACTLY -- THE ON-LINE SYSTEM TIMESTAMPS EACH ROW
029700*  INDEPENDENTLY BUT A BATCH RUN HAS ONLY ONE EFFECTIVE MOMENT.
029800 01  WS-RUN-DATETIME-WORK.
029900*    RAW 6-DIGIT YYMMDD RETURNED BY ACCEPT...FROM DATE.
030000     05  WS-RUN-TODAY-RAW              PIC 9(6).
030100*    BROKEN OUT SO THE Y2K WINDOW TEST AT 960 CAN GET AT WS-RUN-YY
030200*    WITHOUT A REFERENCE MODIFIER.
030300     05  WS-RUN-TODAY-R  REDEFINES WS-RUN-TODAY-RAW.
030400         10  WS-RUN-YY                 PIC 9(2).
030500         10  WS-RUN-MM                 PIC 9(2).
030600         10  WS-RUN-DD                 PIC 9(2).
030700*    RAW 8-DIGIT HHMMSSHH RETURNED BY ACCEPT...FROM TIME -- THE
030800*    LAST TWO DIGITS (HUNDREDTHS) ARE DISCARDED BELOW.
030900     05  WS-RUN-NOW-RAW                PIC 9(8).
031000     05  WS-RUN-NOW-R  REDEFINES WS-RUN-NOW-RAW.
031100         10  WS-RUN-HH                 PIC 9(2).
031200         10  WS-RUN-MN                 PIC 9(2).
031300         10  WS-RUN-SS                 PIC 9(2).
031400         10  FILLER                    PIC 9(2).
031500*    19 OR 20, DECIDED BY THE WINDOW TEST AT SECTION 960.
031600     05  WS-RUN-CENTURY                PIC 9(2)  COMP  VALUE ZERO.
031700*    THE ASSEMBLED 14-BYTE CCYYMMDDHHMMSS STAMP -- MOVED INTO
031800*    EVERY ACCT-CREATED-AT/ACCT-CLOSED-AT/TRAN-AT FIELD WRITTEN
031900*    THIS RUN, AND INTO THE REPORT HEADER AT SECTION 950.
032000     05  WS-RUN-DATETIME.
032100         10  WS-RUN-CC                 PIC 9(2).
032200         10  WS-RUN-YY-OUT              PIC 9(2).
032300         10  WS-RUN-MM-OUT               PIC 9(2).
032400         10  WS-RUN-DD-OUT                PIC 9(2).
032500         10  WS-RUN-HH-OUT                 PIC 9(2).
032600         10  WS-RUN-MN-OUT                  PIC 9(2).
032700         10  WS-RUN-SS-OUT                   PIC 9(2).
032800
032900* PROGRAM FILES DEFINED -- RECORD LAYOUTS AND TABLES ARE IN THE
033000* SHOP COPY LIBRARY (ONE MEMBER PER MASTER/LOG FILE).  EACH
033100* COPYBOOK CARRIES BOTH THE FIXED FILE RECORD AND THE IN-STORAGE
033200* TABLE BUILT FROM IT -- SEE THE COPYBOOK ITSELF FOR DETAIL.
033300     COPY ACUSRREC.
033400     COPY ACMSTREC.
033500     COPY ACTRNREC.
033600     COPY ACREQREC.
033700
033800* PROGRAM REPORT LINES -- THE CONTROL-TOTALS REPORT IS FOUR LINE
033900* TYPES: ONE HEADER, ONE BLANK SPACER, AND TWO DETAIL LINES (A
034000* COUNT LINE FOR THE SIX COUNTERS, AN AMOUNT LINE FOR THE TWO
034100* MONEY TOTALS).  SEE SECTION 950 FOR HOW THEY ARE FILLED.
034200 01  CTL-HEADER-LINE.
034300*    CONSTANT CAPTION TEXT -- SEE SECTION 950 FOR THE DATE.
034400     05  FILLER                       PIC X(54)
034500           VALUE 'ACCOUNT / TRANSACTION BATCH - CONTROL TOTALS RUN DATE '.
034600*    MM-DD-YY FORMATTED RUN DATE, ASSEMBLED AT SECTION 950 FROM
034700*    WS-RUN-DATETIME -- NOT JUST MOVED AS-IS, SINCE THE REPORT
034800*    WANTS DASHES AND THE WORKING FIELD DOES NOT CARRY THEM.
034900     05  CTL-RUN-DATE                 PIC X(10).
035000     05  FILLER                       PIC X(68)  VALUE SPACES.
035100
035200*    ONE BLANK LINE BETWEEN THE HEADER AND THE FIRST DETAIL LINE.
035300 01  CTL-BLANK-LINE.
035400     05  FILLER                       PIC X(132) VALUE SPACES.
035500
035600*  LABEL, DOT-FILL AND A ZERO-SUPPRESSED COUNT -- MATCHES THE
035700*  DOT-FILL STYLE THE ACCOUNTING DESK ASKED FOR ON EVERY OTHER
035800*  BATCH CONTROL REPORT THIS SHOP PRINTS.
035900 01  CTL-COUNT-LINE.
036000     05  CTL-CL-LABEL                 PIC X(26).
036100     05  FILLER                       PIC X(15)  VALUE ALL '.'.
036200     05  FILLER                       PIC X(02)  VALUE SPACES.
036300     05  CTL-CL-VALUE                 PIC ZZZ,ZZ9.
036400     05  FILLER                       PIC X(82)  VALUE SPACES.
036500
036600*  SAME DOT-FILL STYLE AS CTL-COUNT-LINE BUT WITH A SIGNED,
036700*  TWO-DECIMAL EDITED AMOUNT FOR THE TWO MONEY ACCUMULATORS.
036800 01  CTL-AMOUNT-LINE.
036900     05  CTL-AL-LABEL                 PIC X(26).
037000     05  FILLER                       PIC X(15)  VALUE ALL '.'.
037100     05  FILLER                       PIC X(02)  VALUE SPACES.
037200     05  CTL-AL-VALUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
037300     05  FILLER                       PIC X(72)  VALUE SPACES.
037400
037500
037600 PROCEDURE DIVISION.
037700
037800*  MAINLINE -- STAMP THE RUN DATE/TIME ONCE, LOAD ALL THREE
037900*  MASTER TABLES, PROCESS THE REQUEST FILE ONE RECORD AT A TIME,
038000*  REWRITE THE TWO UPDATED MASTERS IN FULL, PRINT THE CONTROL
038100*  REPORT, THEN DISPLAY THE OPERATOR DIAGNOSTIC LINES FOR THE
038200*  JOB LOG.  A SINGLE PASS, NO RESTART LOGIC -- IF THIS JOB
038300*  ABENDS MID-RUN THE WHOLE STEP IS RERUN FROM THE ORIGINAL
038400*  YESTERDAY'S-CLOSE INPUT GENERATIONS.
038500 000-MAINLINE SECTION.
038600
038700*    ALL SEVEN FILES ARE OPENED TOGETHER AT THE TOP OF THE RUN
038800*    AND STAY OPEN UNTIL THE VERY END -- THIS PROGRAM NEVER
038900*    CLOSES AND REOPENS A FILE MID-RUN.
039000     OPEN INPUT  ACCTUS-IN
039100                 ACCTMS-IN
039200                 ACTRLG-IN
039300                 ACCTRQ-IN
039400          OUTPUT ACCTMS-OUT
039500                 ACTRLG-OUT
039600                 ACCTRPT-OUT.
039700     PERFORM 960-STAMP-RUN-DATETIME THRU 960-EXIT.
039800*    THREE TABLES MUST ALL BE FULLY LOADED BEFORE THE FIRST
039900*    REQUEST RECORD IS EVEN READ -- A CREATE REQUEST FOR A USER
040000*    NEAR THE END OF THE USER FILE MUST STILL BE FOUND.
040100     PERFORM 800-LOAD-USER-TABLE    THRU 800-EXIT.
040200     PERFORM 810-LOAD-ACCT-TABLE    THRU 810-EXIT.
040300     PERFORM 820-LOAD-TRAN-TABLE    THRU 820-EXIT.
040400     PERFORM 100-PROCESS-REQUESTS-LOOP THRU 100-EXIT.
040500*    BOTH MASTERS ARE REWRITTEN IN FULL ONLY AFTER EVERY REQUEST
040600*    HAS BEEN PROCESSED -- THERE IS NO INCREMENTAL WRITE DURING
040700*    THE REQUEST LOOP ITSELF.
040800     PERFORM 900-REWRITE-ACCT-FILE  THRU 900-EXIT.
040900     PERFORM 910-REWRITE-TRAN-FILE  THRU 910-EXIT.
041000     PERFORM 950-WRITE-CONTROL-REPORT THRU 950-EXIT.
041100     PERFORM 990-DISPLAY-PROG-DIAG  THRU 990-EXIT.
041200     CLOSE ACCTUS-IN
041300           ACCTMS-IN
041400           ACTRLG-IN
041500           ACCTRQ-IN
041600           ACCTMS-OUT
041700           ACTRLG-OUT
041800           ACCTRPT-OUT.
041900     MOVE ZERO TO RETURN-CODE.
042000     GOBACK.
042100
042200
042300*  READS AND DISPATCHES ONE TRANSACTION-REQUEST RECORD AT A TIME
042400*  UNTIL THE REQUEST FILE IS EXHAUSTED.  THE FIRST READ IS DONE
042500*  HERE SO THE UNTIL TEST BELOW SEES A REAL RECORD (OR EOF) ON
042600*  ITS FIRST EVALUATION -- THE USUAL PRIMED-READ LOOP SHAPE.
042700 100-PROCESS-REQUESTS-LOOP.
042800
042900*    ALWAYS 'NO ' ON ENTRY -- THIS PARAGRAPH RUNS EXACTLY ONCE
043000*    PER JOB, BUT THE RESET COSTS NOTHING AND MATCHES THE SHOP'S
043100*    HABIT OF NEVER TRUSTING A SWITCH'S VALUE ON ENTRY.
043200     MOVE 'NO ' TO WS-EOF-REQUEST-SW.
043300     PERFORM 870-READ-REQUEST THRU 870-EXIT.
043400     PERFORM 110-PROCESS-ONE-REQUEST THRU 110-EXIT
043500         UNTIL EOF-REQUEST.
043600
043700 100-EXIT.
043800     EXIT.
043900
044000
044100*  ONE REQUEST RECORD, DISPATCHED BY AR-REQ-CODE TO THE SECTION
044200*  THAT KNOWS THAT REQUEST TYPE.  AN UNRECOGNIZED CODE IS LOGGED
044300*  TO THE OPERATOR CONSOLE AND OTHERWISE IGNORED -- IT IS NOT
044400*  COUNTED IN ANY ACCUMULATOR, SINCE IT NEVER BECAME A REQUEST
044500*  THIS PROGRAM UNDERSTOOD.
044600 110-PROCESS-ONE-REQUEST.
044700
044800*    EVALUATE TRUE / WHEN 88-LEVEL IS THIS SHOP'S USUAL WAY OF
044900*    WRITING A MULTI-WAY BRANCH ON A CODE FIELD, IN PREFERENCE
045000*    TO A STRING OF IF/ELSE.
045100     EVALUATE TRUE
045200         WHEN AR-REQ-CREATE
045300             PERFORM 200-CREATE-ACCOUNT THRU 200-EXIT
045400         WHEN AR-REQ-CLOSE
045500             PERFORM 300-CLOSE-ACCOUNT THRU 300-EXIT
045600         WHEN AR-REQ-GET
045700             PERFORM 400-GET-ACCOUNT THRU 400-EXIT
045800         WHEN AR-REQ-USE
045900             PERFORM 500-USE-BALANCE THRU 500-EXIT
046000         WHEN AR-REQ-CANCEL
046100             PERFORM 600-CANCEL-BALANCE THRU 600-EXIT
046200         WHEN AR-REQ-QUERY
046300             PERFORM 700-QUERY-TRANSACTION THRU 700-EXIT
046400         WHEN OTHER
046500             DISPLAY '** ERROR **  INVALID REQUEST CODE: ' AR-REQ-CODE
046600     END-EVALUATE.
046700     PERFORM 870-READ-REQUEST THRU 870-EXIT.
046800
046900 110-EXIT.
047000     EXIT.
047100
047200
047300*  ACCOUNT OPENING (REQUEST TYPE C).  THE REQUEST CARRIES THE
047400*  USER-ID AND THE DESIRED INITIAL BALANCE ONLY -- THE ACCOUNT
047500*  NUMBER AND ACCOUNT-ID ARE ASSIGNED BY THIS PROGRAM, NEVER BY
047600*  THE REQUEST.  REJECTS (BAD FIELD, USER NOT FOUND) ARE COUNTED
047700*  IN WS-ACCOUNTS-REJECTED-CTR FOR THE OPERATOR DIAGNOSTIC AT
047800*  SECTION 990 -- THAT COUNTER IS NOT ON THE PRINTED REPORT.
047900 200-CREATE-ACCOUNT.
048000
048100*    REQUEST-FIELD EDITS (TICKET DP-03-041) -- THESE MIRROR THE
048200*    ON-LINE GROUP'S OWN REQUEST DATA-DICTIONARY RANGES SO A
048300*    REQUEST THAT SLIPPED PAST THE FRONT END WITH A ZERO USER-ID
048400*    OR A TOO-SMALL OPENING DEPOSIT IS STILL CAUGHT HERE, BEFORE
048500*    ANY TABLE IS TOUCHED.
048600     IF AR-CR-USER-ID LESS THAN 1
048700        DISPLAY '** REJECT ** CREATE - INVALID USER-ID: '
048800                AR-CR-USER-ID
048900        ADD 1 TO WS-ACCOUNTS-REJECTED-CTR
049000        GO TO 200-EXIT.
049100     IF AR-CR-INITIAL-BALANCE LESS THAN 100
049200        DISPLAY '** REJECT ** CREATE - INITIAL BALANCE TOO LOW: '
049300                AR-CR-INITIAL-BALANCE
049400        ADD 1 TO WS-ACCOUNTS-REJECTED-CTR
049500        GO TO 200-EXIT.
049600     MOVE AR-CR-USER-ID TO WS-SEARCH-USER-ID.
049700     PERFORM 860-FIND-USER-BY-ID THRU 860-EXIT.
049800     IF NOT USER-FOUND
049900        DISPLAY '** REJECT ** CREATE - USER NOT FOUND  USER-ID='
050000                AR-CR-USER-ID
050100        ADD 1 TO WS-ACCOUNTS-REJECTED-CTR
050200        GO TO 200-EXIT.
050300*    USER EXISTS -- ASSIGN THE NEXT ACCOUNT-ID/ACCOUNT-NUMBER
050400*    PAIR AND APPEND A NEW ROW TO THE IN-STORAGE ACCOUNT TABLE.
050500*    THE NEW ROW IS NOT WRITTEN TO ACCTMS-OUT UNTIL SECTION 900
050600*    REWRITES THE WHOLE TABLE AT END OF JOB.
050700     PERFORM 210-NEXT-ACCT-NUMBER THRU 210-EXIT.
050800     ADD 1 TO WS-ACCT-ROW-COUNT.
050900     SET WA-IDX TO WS-ACCT-ROW-COUNT.
051000     MOVE WS-NEW-ACCT-ID          TO WA-ACCT-ID (WA-IDX).
051100     MOVE WS-NEW-ACCT-NUMBER      TO WA-ACCT-NUMBER-N (WA-IDX).
051200     MOVE '1'                     TO WA-ACCT-STATUS (WA-IDX).
051300     MOVE AR-CR-USER-ID           TO WA-USER-ID (WA-IDX).
051400     MOVE AR-CR-INITIAL-BALANCE   TO WA-ACCT-BALANCE (WA-IDX).
051500     MOVE WS-RUN-DATETIME         TO WA-ACCT-CREATED-AT (WA-IDX).
051600     MOVE SPACES                  TO WA-ACCT-CLOSED-AT (WA-IDX).
051700     ADD 1 TO ACCOUNTS-OPENED-COUNT.
051800
051900 200-EXIT.
052000     EXIT.
052100
052200
052300*  ASSIGNS THE NEXT ACCOUNT-ID AND ACCOUNT-NUMBER FOR A NEW
052400*  ACCOUNT.  BOTH ARE 1-UP FROM THE HIGHEST VALUE CURRENTLY IN
052500*  THE TABLE; ACCOUNT-NUMBER STARTS AT 1,000,000,000 WHEN THE
052600*  TABLE IS EMPTY, MATCHING THE STARTING NUMBER THE ON-LINE
052700*  SYSTEM HAS ALWAYS USED.  SEE THE 06-15-01 CHANGE LOG ENTRY --
052800*  THIS USED TO TRUST THE LAST TABLE ROW INSTEAD OF SCANNING FOR
052900*  THE TRUE MAXIMUM, WHICH BROKE AFTER A TABLE RELOAD LEFT A GAP.
053000 210-NEXT-ACCT-NUMBER.
053100
053200*    DEFAULT FOR AN EMPTY TABLE -- THE FIRST ACCOUNT EVER OPENED
053300*    GETS ACCT-ID 1 AND ACCT-NUMBER 1000000000, MATCHING THE
053400*    ON-LINE SYSTEM'S OWN STARTING POINT.
053500     MOVE 1          TO WS-NEW-ACCT-ID.
053600     MOVE 1000000000 TO WS-NEW-ACCT-NUMBER.
053700*    OTHERWISE SCAN THE WHOLE TABLE FOR THE CURRENT HIGH-WATER
053800*    MARK AND TAKE THE NEXT ONE UP.
053900     IF WS-ACCT-ROW-COUNT GREATER THAN ZERO
054000        MOVE ZERO TO WS-HIGH-ACCT-ID
054100        PERFORM 212-SCAN-FOR-HIGH-ACCT THRU 212-EXIT
054200           VARYING WA-IDX FROM 1 BY 1
054300           UNTIL WA-IDX GREATER THAN WS-ACCT-ROW-COUNT
054400        COMPUTE WS-NEW-ACCT-ID = WS-HIGH-ACCT-ID + 1
054500        COMPUTE WS-NEW-ACCT-NUMBER = WS-HIGH-ACCT-NUMBER + 1.
054600
054700 210-EXIT.
054800     EXIT.
054900
055000
055100*  ONE PASS OF THE TABLE SCAN DRIVEN BY 210 ABOVE.  KEEPS THE
055200*  HIGHEST ACCT-ID SEEN SO FAR, AND ITS MATCHING ACCT-NUMBER, IN
055300*  WS-HIGH-ACCT-ID / WS-HIGH-ACCT-NUMBER.
055400 212-SCAN-FOR-HIGH-ACCT.
055500
055600*    ONE TABLE ROW PER CALL -- THE VARYING CLAUSE AT 210 DRIVES
055700*    WA-IDX FROM 1 THROUGH WS-ACCT-ROW-COUNT, SO THIS PARAGRAPH
055800*    NEVER SETS WA-IDX ITSELF.
055900     IF WA-ACCT-ID (WA-IDX) GREATER THAN WS-HIGH-ACCT-ID
056000        MOVE WA-ACCT-ID (WA-IDX)        TO WS-HIGH-ACCT-ID
056100        MOVE WA-ACCT-NUMBER-N (WA-IDX)  TO WS-HIGH-ACCT-NUMBER.
056200
056300 212-EXIT.
056400     EXIT.
056500
056600
056700*  ACCOUNT CLOSING / UNREGISTER (REQUEST TYPE D).  THREE GATES,
056800*  IN ORDER: THE ACCOUNT MUST EXIST, THE REQUESTING USER MUST BE
056900*  THE OWNER OF RECORD, AND THE ACCOUNT MUST NOT ALREADY BE
057000*  UNREGISTERED.  ON SUCCESS THE ACCOUNT IS FLAGGED CLOSED AND
057100*  STAMPED WITH THE RUN DATE/TIME -- BALANCE IS LEFT AS-IS, THIS
057200*  JOB DOES NOT SWEEP A CLOSED ACCOUNT'S BALANCE ANYWHERE.
057300 300-CLOSE-ACCOUNT.
057400
057500*    REQUEST-FIELD EDIT (TICKET DP-03-041) -- SAME USER-ID FLOOR
057600*    AS THE CREATE AND USE REQUESTS CARRY.
057700     IF AR-CL-USER-ID LESS THAN 1
057800        DISPLAY '** REJECT ** CLOSE - INVALID USER-ID: '
057900                AR-CL-USER-ID
058000        GO TO 300-EXIT.
058100*    GATE 1 OF 3 -- THE ACCOUNT MUST EXIST.
058200     MOVE AR-CL-ACCT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
058300     PERFORM 862-FIND-ACCT-BY-NUMBER THRU 862-EXIT.
058400     IF NOT ACCT-FOUND
058500        DISPLAY '** REJECT ** CLOSE - ACCOUNT NOT FOUND  ACCT-NO='
058600                AR-CL-ACCT-NUMBER
058700        GO TO 300-EXIT.
058800*    GATE 2 OF 3 -- THE REQUESTING USER MUST BE THE OWNER OF
058900*    RECORD, NOT MERELY SOME VALID USER-ID.
059000     IF WA-USER-ID (WA-IDX) NOT EQUAL TO AR-CL-USER-ID
059100        DISPLAY '** REJECT ** CLOSE - OWNER MISMATCH    ACCT-NO='
059200                AR-CL-ACCT-NUMBER
059300        GO TO 300-EXIT.
059400*    GATE 3 OF 3 -- CANNOT CLOSE AN ACCOUNT TWICE.
059500     IF WA-ACCT-UNREGISTERED (WA-IDX)
059600        DISPLAY '** REJECT ** CLOSE - ALREADY UNREGISTERED  ACCT-NO='
059700                AR-CL-ACCT-NUMBER
059800        GO TO 300-EXIT.
059900*    ALL THREE GATES PASSED -- FLAG CLOSED AND STAMP THE TIME.
060000*    BALANCE IS DELIBERATELY LEFT UNTOUCHED.
060100     MOVE '2'             TO WA-ACCT-STATUS (WA-IDX).
060200     MOVE WS-RUN-DATETIME  TO WA-ACCT-CLOSED-AT (WA-IDX).
060300     ADD 1 TO ACCOUNTS-CLOSED-COUNT.
060400
060500 300-EXIT.
060600     EXIT.
060700
060800
060900*  ACCOUNT LOOKUP (REQUEST TYPE G).  ADDED 07-08-95 (TICKET
061000*  DP-95-212) FOR THE TELLER RESEARCH DESK -- THE ON-LINE GROUP'S
061100*  ORIGINAL REQUEST SPEC NEVER ASSIGNED A CODE FOR A PLAIN
061200*  LOOKUP-BY-ID, SO G WAS PICKED AS THE NEXT UNUSED LETTER.  NO
061300*  COUNTER ON THE CONTROL REPORT TRACKS THIS REQUEST TYPE; IT IS
061400*  READ-ONLY AND CHANGES NOTHING IN EITHER MASTER FILE.
061500 400-GET-ACCOUNT.
061600
061700*    AR-GT-ACCT-ID IS SIGNED (SEE ACREQREC) SOLELY SO THIS EDIT
061800*    CAN CATCH A NEGATIVE KEY AS A REJECT -- A NEGATIVE ACCT-ID
061900*    CAN NEVER BE A REAL TABLE ROW, SO THERE IS NO POINT SEARCHING.
062000     IF AR-GT-ACCT-ID LESS THAN ZERO
062100        DISPLAY '** REJECT ** GET - NEGATIVE ACCT-ID: ' AR-GT-ACCT-ID
062200        GO TO 400-EXIT.
062300     MOVE AR-GT-ACCT-ID TO WS-SEARCH-ACCT-ID.
062400     PERFORM 864-FIND-ACCT-BY-ID THRU 864-EXIT.
062500     IF NOT ACCT-FOUND
062600        DISPLAY '** REJECT ** GET - ACCOUNT NOT FOUND  ACCT-ID='
062700                AR-GT-ACCT-ID
062800        GO TO 400-EXIT.
062900*    THE ONLY OUTPUT A GET REQUEST PRODUCES -- ONE CONSOLE LINE.
063000*    NOTHING IS WRITTEN TO EITHER MASTER, AND NO ACCUMULATOR IS
063100*    TOUCHED, SINCE THIS REQUEST TYPE CHANGES NOTHING.
063200     DISPLAY 'ACCOUNT LOOKUP  ACCT-NO=' WA-ACCT-NUMBER (WA-IDX)
063300             ' STATUS=' WA-ACCT-STATUS (WA-IDX).
063400
063500 400-EXIT.
063600     EXIT.
063700
063800
063900*  BALANCE USE / DEBIT (REQUEST TYPE U).  LOOKS UP THE USER AND
064000*  THE ACCOUNT, THEN HANDS OFF TO 520 FOR THE THREE-GATE
064100*  VALIDATION (OWNER, STATUS, FUNDS).  A USER-NOT-FOUND OR
064200*  ACCOUNT-NOT-FOUND REJECT HERE NEVER REACHES 520 AND SO NEVER
064300*  WRITES A TRANSACTION-LOG ROW -- ONLY A REJECT THAT MAKES IT
064400*  AS FAR AS 520 LOGS AN F ROW, PER THE ON-LINE SYSTEM'S OWN
064500*  BEHAVIOR (IT CANNOT LOG AGAINST AN ACCOUNT IT NEVER FOUND).
064600 500-USE-BALANCE.
064700
064800*    COUNTED AS ATTEMPTED BEFORE ANY EDIT RUNS -- THIS IS THE ONE
064900*    COUNTER ON THE REPORT THAT IS INCREMENTED REGARDLESS OF
065000*    OUTCOME, SO THE ACCOUNTING DESK CAN RECONCILE ATTEMPTED
065100*    AGAINST SUCCEEDED PLUS FAILED.
065200     ADD 1 TO USE-ATTEMPTED-COUNT.
065300     IF AR-US-USER-ID LESS THAN 1
065400        DISPLAY '** REJECT ** USE - INVALID USER-ID: '
065500                AR-US-USER-ID
065600        GO TO 500-EXIT.
065700     IF AR-US-AMOUNT LESS THAN 10 OR
065800        AR-US-AMOUNT GREATER THAN 1000000000
065900        DISPLAY '** REJECT ** USE - AMOUNT OUT OF RANGE: '
066000                AR-US-AMOUNT
066100        GO TO 500-EXIT.
066200     MOVE AR-US-USER-ID TO WS-SEARCH-USER-ID.
066300     PERFORM 860-FIND-USER-BY-ID THRU 860-EXIT.
066400     IF NOT USER-FOUND
066500        DISPLAY '** REJECT ** USE - USER NOT FOUND  USER-ID='
066600                AR-US-USER-ID
066700        GO TO 500-EXIT.
066800     MOVE AR-US-ACCT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
066900     PERFORM 862-FIND-ACCT-BY-NUMBER THRU 862-EXIT.
067000     IF NOT ACCT-FOUND
067100        DISPLAY '** REJECT ** USE - ACCOUNT NOT FOUND  ACCT-NO='
067200                AR-US-ACCT-NUMBER
067300        GO TO 500-EXIT.
067400     PERFORM 520-VALIDATE-USE-BALANCE THRU 520-EXIT.
067500
067600 500-EXIT.
067700     EXIT.
067800
067900
068000*  VALIDATION ORDER IS OWNER, THEN STATUS, THEN FUNDS -- DO NOT
068100*  REORDER, THE ON-LINE SYSTEM'S ERROR CODE DEPENDS ON THIS ORDER.
068200*  EACH GATE SETS WS-VALIDATION-OK-SW TO 'NO ' AND DISPLAYS A
068300*  REJECT LINE; THE NESTED ELSE CHAIN BELOW GUARANTEES ONLY THE
068400*  FIRST FAILING GATE IS REPORTED, NOT ALL THREE.
068500 520-VALIDATE-USE-BALANCE.
068600
068700*    ASSUME SUCCESS, THEN LET EACH GATE BELOW PROVE OTHERWISE --
068800*    THIS IS THE SAME 'OPTIMISTIC SWITCH' IDIOM THE SHOP USES ON
068900*    EVERY MULTI-GATE VALIDATION IN THIS PROGRAM.
069000     MOVE 'YES' TO WS-VALIDATION-OK-SW.
069100     IF WA-USER-ID (WA-IDX) NOT EQUAL TO AR-US-USER-ID
069200        MOVE 'NO ' TO WS-VALIDATION-OK-SW
069300        DISPLAY '** REJECT ** USE - OWNER MISMATCH     ACCT-NO='
069400                AR-US-ACCT-NUMBER
069500     ELSE
069600        IF NOT WA-ACCT-IN-USE (WA-IDX)
069700           MOVE 'NO ' TO WS-VALIDATION-OK-SW
069800           DISPLAY '** REJECT ** USE - ACCOUNT NOT IN USE  ACCT-NO='
069900                   AR-US-ACCT-NUMBER
070000        ELSE
070100           IF WA-ACCT-BALANCE (WA-IDX) LESS THAN AR-US-AMOUNT
070200              MOVE 'NO ' TO WS-VALIDATION-OK-SW
070300              DISPLAY '** REJECT ** USE - AMOUNT EXCEEDS BALANCE ACCT-NO='
070400                      AR-US-ACCT-NUMBER.
070500*    ON SUCCESS, POST THE DEBIT AND LOG AN S ROW; ON ANY GATE
070600*    FAILURE ABOVE, LOG AN F ROW SO AUDIT CAN SEE THE ATTEMPT
070700*    (TICKET DP-90-118) -- THE BALANCE ITSELF IS NOT TOUCHED
070800*    ON A FAILURE.
070900     IF VALIDATION-OK
071000        SUBTRACT AR-US-AMOUNT FROM WA-ACCT-BALANCE (WA-IDX)
071100        PERFORM 530-LOG-SUCCESS-USE THRU 530-EXIT
071200        ADD 1 TO USE-SUCCESS-COUNT
071300        ADD AR-US-AMOUNT TO TOTAL-DEBITED
071400     ELSE
071500        PERFORM 540-LOG-FAILED-USE THRU 540-EXIT
071600        ADD 1 TO USE-FAILED-COUNT.
071700
071800 520-EXIT.
071900     EXIT.
072000
072100
072200*  LOGS A SUCCESSFUL BALANCE-USE.  TRAN-BALANCE-SNAPSHOT IS THE
072300*  POST-DEBIT BALANCE -- IT IS MOVED FROM WA-ACCT-BALANCE AFTER
072400*  520 HAS ALREADY SUBTRACTED THE AMOUNT, NOT BEFORE.
072500 530-LOG-SUCCESS-USE.
072600
072700     ADD 1 TO WS-TRAN-ROW-COUNT.
072800     SET WT-IDX TO WS-TRAN-ROW-COUNT.
072900     PERFORM 868-NEXT-TRAN-ID THRU 868-EXIT.
073000     MOVE WS-NEW-TRAN-ID           TO WT-TRAN-ID (WT-IDX).
073100     MOVE AR-US-ACCT-NUMBER        TO WT-ACCT-NUMBER (WT-IDX).
073200     MOVE '1'                      TO WT-TRAN-TYPE (WT-IDX).
073300     MOVE 'S'                      TO WT-TRAN-RESULT (WT-IDX).
073400     MOVE 'N'                      TO WT-TRAN-CANCELLED-FL (WT-IDX).
073500     MOVE AR-US-AMOUNT              TO WT-TRAN-AMOUNT (WT-IDX).
073600     MOVE WA-ACCT-BALANCE (WA-IDX)   TO WT-TRAN-BALANCE-SNAP (WT-IDX).
073700     MOVE WS-RUN-DATETIME             TO WT-TRAN-AT (WT-IDX).
073800
073900 530-EXIT.
074000     EXIT.
074100
074200
074300*  STILL LOGS AN 'F' ROW CARRYING THE REQUESTED AMOUNT AND THE
074400*  UNCHANGED BALANCE -- TICKET DP-90-118, SEE CHANGE LOG 09-02-90.
074500*  UNLIKE 530, THE BALANCE MOVED HERE IS WHATEVER WA-ACCT-BALANCE
074600*  ALREADY WAS, SINCE 520 NEVER SUBTRACTS ON A FAILING GATE.
074700 540-LOG-FAILED-USE.
074800
074900     ADD 1 TO WS-TRAN-ROW-COUNT.
075000     SET WT-IDX TO WS-TRAN-ROW-COUNT.
075100     PERFORM 868-NEXT-TRAN-ID THRU 868-EXIT.
075200     MOVE WS-NEW-TRAN-ID           TO WT-TRAN-ID (WT-IDX).
075300     MOVE AR-US-ACCT-NUMBER        TO WT-ACCT-NUMBER (WT-IDX).
075400     MOVE '1'                      TO WT-TRAN-TYPE (WT-IDX).
075500     MOVE 'F'                      TO WT-TRAN-RESULT (WT-IDX).
075600     MOVE 'N'                      TO WT-TRAN-CANCELLED-FL (WT-IDX).
075700     MOVE AR-US-AMOUNT              TO WT-TRAN-AMOUNT (WT-IDX).
075800     MOVE WA-ACCT-BALANCE (WA-IDX)   TO WT-TRAN-BALANCE-SNAP (WT-IDX).
075900     MOVE WS-RUN-DATETIME             TO WT-TRAN-AT (WT-IDX).
076000
076100 540-EXIT.
076200     EXIT.
076300
076400
076500*  BALANCE CANCEL / REVERSAL (REQUEST TYPE X).  REVERSES A PRIOR
076600*  SUCCESSFUL USE IN FULL -- THERE IS NO PARTIAL CANCEL.  FOUR
076700*  GATES, IN ORDER: THE ORIGINAL TRANSACTION MUST BE FOUND, ITS
076800*  ACCOUNT-NUMBER AND AMOUNT MUST MATCH THE CANCEL REQUEST
076900*  EXACTLY, AND IT MUST NOT HAVE BEEN CANCELLED ALREADY (TICKET
077000*  DP-92-030 -- THE CANCELLED FLAG EXISTS SOLELY TO STOP A
077100*  TRANSACTION BEING REVERSED TWICE).
077200 600-CANCEL-BALANCE.
077300
077400*    SAME AMOUNT-RANGE EDIT AS 500-USE-BALANCE -- A CANCEL MUST
077500*    REVERSE A REAL PRIOR USE IN FULL, AND A USE CAN NEVER HAVE
077600*    BEEN POSTED OUTSIDE THIS RANGE IN THE FIRST PLACE, BUT THE
077700*    GATE IS REPEATED HERE RATHER THAN TRUSTED FROM THE ORIGINAL
077800*    POSTING.
077900     IF AR-CX-AMOUNT LESS THAN 10 OR
078000        AR-CX-AMOUNT GREATER THAN 1000000000
078100        DISPLAY '** REJECT ** CANCEL - AMOUNT OUT OF RANGE: '
078200                AR-CX-AMOUNT
078300        GO TO 600-EXIT.
078400     MOVE AR-CX-TRAN-ID TO WS-SEARCH-TRAN-ID.
078500     PERFORM 866-FIND-TRAN-BY-ID THRU 866-EXIT.
078600     IF NOT TRAN-FOUND
078700        DISPLAY '** REJECT ** CANCEL - TRANSACTION NOT FOUND  TRAN-ID='
078800                AR-CX-TRAN-ID
078900        GO TO 600-EXIT.
079000*    WT-IDX IS ABOUT TO BE REUSED BELOW WHEN THE NEW CANCEL-
079100*    TRANSACTION ROW IS APPENDED, SO THE FOUND ROW'S POSITION IS
079200*    SAVED HERE AND RESTORED JUST BEFORE THE CANCELLED-FL IS SET.
079300     SET WS-FOUND-TRAN-ROW TO WT-IDX.
079400     IF WT-ACCT-NUMBER (WT-IDX) NOT EQUAL TO AR-CX-ACCT-NUMBER
079500        DISPLAY '** REJECT ** CANCEL - ACCOUNT MISMATCH  TRAN-ID='
079600                AR-CX-TRAN-ID
079700        GO TO 600-EXIT.
079800     IF WT-TRAN-AMOUNT (WT-IDX) NOT EQUAL TO AR-CX-AMOUNT
079900        DISPLAY '** REJECT ** CANCEL - AMOUNT MISMATCH  TRAN-ID='
080000                AR-CX-TRAN-ID
080100        GO TO 600-EXIT.
080200     IF WT-TRAN-CANCELLED-FL (WT-IDX) EQUAL TO 'Y'
080300        DISPLAY '** REJECT ** CANCEL - ALREADY CANCELLED  TRAN-ID='
080400                AR-CX-TRAN-ID
080500        GO TO 600-EXIT.
080600     MOVE AR-CX-ACCT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
080700     PERFORM 862-FIND-ACCT-BY-NUMBER THRU 862-EXIT.
080800     IF NOT ACCT-FOUND
080900        DISPLAY '** REJECT ** CANCEL - ACCOUNT NOT FOUND  ACCT-NO='
081000                AR-CX-ACCT-NUMBER
081100        GO TO 600-EXIT.
081200*    ALL FOUR GATES PASSED -- CREDIT THE ACCOUNT BACK, FLAG THE
081300*    ORIGINAL TRANSACTION CANCELLED, AND LOG A NEW S ROW FOR THE
081400*    CANCEL ITSELF (TRAN-TYPE 2).  THE ORIGINAL USE ROW IS NEVER
081500*    DELETED -- IT IS MARKED, NOT REMOVED, SO THE LOG STAYS A
081600*    COMPLETE HISTORY OF EVERY POSTING EVER MADE.
081700     ADD AR-CX-AMOUNT TO WA-ACCT-BALANCE (WA-IDX).
081800     SET WT-IDX TO WS-FOUND-TRAN-ROW.
081900     MOVE 'Y' TO WT-TRAN-CANCELLED-FL (WT-IDX).
082000     PERFORM 630-LOG-CANCEL-SUCCESS THRU 630-EXIT.
082100     ADD 1 TO CANCEL-SUCCESS-COUNT.
082200     ADD AR-CX-AMOUNT TO TOTAL-CREDITED.
082300
082400 600-EXIT.
082500     EXIT.
082600
082700
082800*  LOGS THE CANCEL ITSELF AS A NEW TRANSACTION-LOG ROW, TRAN-TYPE
082900*  2, DISTINCT FROM THE ORIGINAL USE ROW IT IS REVERSING.  THE
083000*  SNAPSHOT HERE IS THE POST-CREDIT BALANCE.
083100 630-LOG-CANCEL-SUCCESS.
083200
083300     ADD 1 TO WS-TRAN-ROW-COUNT.
083400     SET WT-IDX TO WS-TRAN-ROW-COUNT.
083500     PERFORM 868-NEXT-TRAN-ID THRU 868-EXIT.
083600     MOVE WS-NEW-TRAN-ID           TO WT-TRAN-ID (WT-IDX).
083700     MOVE AR-CX-ACCT-NUMBER        TO WT-ACCT-NUMBER (WT-IDX).
083800     MOVE '2'                      TO WT-TRAN-TYPE (WT-IDX).
083900     MOVE 'S'                      TO WT-TRAN-RESULT (WT-IDX).
084000     MOVE 'N'                      TO WT-TRAN-CANCELLED-FL (WT-IDX).
084100     MOVE AR-CX-AMOUNT              TO WT-TRAN-AMOUNT (WT-IDX).
084200     MOVE WA-ACCT-BALANCE (WA-IDX)   TO WT-TRAN-BALANCE-SNAP (WT-IDX).
084300     MOVE WS-RUN-DATETIME             TO WT-TRAN-AT (WT-IDX).
084400
084500 630-EXIT.
084600     EXIT.
084700
084800
084900*  TRANSACTION QUERY (REQUEST TYPE Q), FOR THE TELLER RESEARCH
085000*  DESK (ADDED 11-19-93).  READ-ONLY -- NO MASTER OR LOG FILE IS
085100*  CHANGED, AND NO COUNTER ON THE CONTROL REPORT TRACKS IT.
085200 700-QUERY-TRANSACTION.
085300
085400*    NO FIELD EDIT NEEDED HERE -- AR-QY-TRAN-ID IS A FIXED 32-BYTE
085500*    KEY, NOT A NUMERIC RANGE, SO THE SEARCH ITSELF IS THE ONLY
085600*    VALIDATION A QUERY REQUEST CAN BE GIVEN.
085700     MOVE AR-QY-TRAN-ID TO WS-SEARCH-TRAN-ID.
085800     PERFORM 866-FIND-TRAN-BY-ID THRU 866-EXIT.
085900     IF NOT TRAN-FOUND
086000        DISPLAY '** REJECT ** QUERY - TRANSACTION NOT FOUND  TRAN-ID='
086100                AR-QY-TRAN-ID
086200        GO TO 700-EXIT.
086300*    FIVE FIELDS DISPLAYED -- ENOUGH FOR THE RESEARCH DESK TO
086400*    CONFIRM A DISPUTED POSTING WITHOUT PULLING THE FULL LOG.
086500     DISPLAY 'TRANSACTION QUERY  ACCT-NO=' WT-ACCT-NUMBER (WT-IDX)
086600             ' TYPE=' WT-TRAN-TYPE (WT-IDX)
086700             ' RESULT=' WT-TRAN-RESULT (WT-IDX)
086800             ' AMOUNT=' WT-TRAN-AMOUNT (WT-IDX)
086900             ' AT=' WT-TRAN-AT (WT-IDX).
087000
087100 700-EXIT.
087200     EXIT.
087300
087400
087500*  LOADS THE ENTIRE ACCOUNT-USER FILE INTO WS-USER-TABLE BEFORE
087600*  THE REQUEST FILE IS TOUCHED -- THIS SHOP'S COMPILER HAS NO
087700*  RANDOM-ACCESS INDEXED FILE, SO A TABLE-LOAD-THEN-SEARCH IS THE
087800*  ONLY WAY TO LOOK UP A USER BY ID WITHOUT RESORTING BOTH FILES.
087900 800-LOAD-USER-TABLE.
088000
088100*    PRIMED-READ SHAPE, SAME AS THE REQUEST LOOP AT 100 -- READ
088200*    ONCE BEFORE THE LOOP SO THE UNTIL TEST BELOW HAS A REAL
088300*    SWITCH VALUE ON ITS FIRST EVALUATION.
088400     MOVE 'NO ' TO WS-EOF-USER-SW.
088500     PERFORM 805-READ-USER-RECORD THRU 805-EXIT.
088600     PERFORM 806-STORE-USER-ROW THRU 806-EXIT
088700         UNTIL EOF-USER.
088800
088900 800-EXIT.
089000     EXIT.
089100
089200
089300*  PRIMED-READ PARAGRAPH FOR THE ACCOUNT-USER FILE.
089400 805-READ-USER-RECORD.
089500
089600*    READ...INTO MOVES DIRECTLY TO THE 01-LEVEL RECORD NAME SO
089700*    806 BELOW NEVER HAS TO REFERENCE ACCTUS-IN-REC ITSELF.
089800     READ ACCTUS-IN INTO AU-ACCOUNT-USER-REC
089900         AT END MOVE 'YES' TO WS-EOF-USER-SW,
090000                GO TO 805-EXIT.
090100
090200 805-EXIT.
090300     EXIT.
090400
090500
090600*  APPENDS ONE ROW TO WS-USER-TABLE AND READS THE NEXT RECORD.
090700 806-STORE-USER-ROW.
090800
090900*    NEXT FREE TABLE SLOT IS ALWAYS THE NEW ROW COUNT, SINCE ROWS
091000*    ARE ONLY EVER APPENDED, NEVER REMOVED.
091100     ADD 1 TO WS-USER-ROW-COUNT.
091200     SET WU-IDX TO WS-USER-ROW-COUNT.
091300     MOVE AU-USER-ID     TO WU-USER-ID (WU-IDX).
091400     MOVE AU-USER-NAME   TO WU-USER-NAME (WU-IDX).
091500     PERFORM 805-READ-USER-RECORD THRU 805-EXIT.
091600
091700 806-EXIT.
091800     EXIT.
091900
092000
092100*  LOADS THE ENTIRE ACCOUNT-MASTER FILE INTO WS-ACCT-TABLE.
092200*  EVERY ROW STAYS IN STORAGE FOR THE DURATION OF THE RUN; ANY
092300*  CREATE, CLOSE, USE OR CANCEL UPDATES THE TABLE ROW DIRECTLY,
092400*  AND SECTION 900 REWRITES THE WHOLE TABLE AT END OF JOB.
092500 810-LOAD-ACCT-TABLE.
092600
092700*    SAME PRIMED-READ SHAPE AS 800 ABOVE.
092800     MOVE 'NO ' TO WS-EOF-ACCT-SW.
092900     PERFORM 815-READ-ACCT-RECORD THRU 815-EXIT.
093000     PERFORM 816-STORE-ACCT-ROW THRU 816-EXIT
093100         UNTIL EOF-ACCT.
093200
093300 810-EXIT.
093400     EXIT.
093500
093600
093700*  PRIMED-READ PARAGRAPH FOR THE ACCOUNT-MASTER FILE.
093800 815-READ-ACCT-RECORD.
093900
094000*    SAME READ...INTO CONVENTION AS 805 ABOVE -- SHARED ACROSS
094100*    ALL THREE MASTER-TABLE LOADERS IN THIS PROGRAM.
094200     READ ACCTMS-IN INTO AM-ACCOUNT-MASTER-REC
094300         AT END MOVE 'YES' TO WS-EOF-ACCT-SW,
094400                GO TO 815-EXIT.
094500
094600 815-EXIT.
094700     EXIT.
094800
094900
095000*  APPENDS ONE ROW TO WS-ACCT-TABLE AND READS THE NEXT RECORD.
095100 816-STORE-ACCT-ROW.
095200
095300*    SAME APPEND-ONLY RULE AS 806 ABOVE -- THE TABLE NEVER HAS
095400*    A GAP AND NEVER NEEDS A ROW DELETED, ONLY STATUS-FLAGGED.
095500     ADD 1 TO WS-ACCT-ROW-COUNT.
095600     SET WA-IDX TO WS-ACCT-ROW-COUNT.
095700     MOVE AM-ACCT-ID          TO WA-ACCT-ID (WA-IDX).
095800     MOVE AM-ACCT-NUMBER      TO WA-ACCT-NUMBER (WA-IDX).
095900     MOVE AM-ACCT-STATUS      TO WA-ACCT-STATUS (WA-IDX).
096000     MOVE AM-USER-ID          TO WA-USER-ID (WA-IDX).
096100     MOVE AM-ACCT-BALANCE     TO WA-ACCT-BALANCE (WA-IDX).
096200     MOVE AM-ACCT-CREATED-AT  TO WA-ACCT-CREATED-AT (WA-IDX).
096300     MOVE AM-ACCT-CLOSED-AT   TO WA-ACCT-CLOSED-AT (WA-IDX).
096400     PERFORM 815-READ-ACCT-RECORD THRU 815-EXIT.
096500
096600 816-EXIT.
096700     EXIT.
096800
096900
097000*  LOADS THE ENTIRE TRANSACTION-LOG FILE INTO WS-TRAN-TABLE.
097100*  EVERY USE AND CANCEL POSTED DURING THE RUN APPENDS A NEW ROW
097200*  AFTER WHATEVER ROWS WERE LOADED HERE; SECTION 910 REWRITES THE
097300*  WHOLE TABLE, OLD ROWS AND NEW, AT END OF JOB.
097400 820-LOAD-TRAN-TABLE.
097500
097600*    SAME PRIMED-READ SHAPE AS 800 AND 810 ABOVE.
097700     MOVE 'NO ' TO WS-EOF-TRAN-SW.
097800     PERFORM 825-READ-TRAN-RECORD THRU 825-EXIT.
097900     PERFORM 826-STORE-TRAN-ROW THRU 826-EXIT
098000         UNTIL EOF-TRAN.
098100
098200 820-EXIT.
098300     EXIT.
098400
098500
098600*  PRIMED-READ PARAGRAPH FOR THE TRANSACTION-LOG FILE.
098700 825-READ-TRAN-RECORD.
098800
098900*    LAST OF THE THREE PRIMED-READ LOADERS -- SAME SHAPE AS 805
099000*    AND 815 ABOVE, ONE PER MASTER/LOG FILE LOADED AT JOB START.
099100     READ ACTRLG-IN INTO AT-TRANSACTION-LOG-REC
099200         AT END MOVE 'YES' TO WS-EOF-TRAN-SW,
099300                GO TO 825-EXIT.
099400
099500 825-EXIT.
099600     EXIT.
099700
099800
099900*  APPENDS ONE ROW TO WS-TRAN-TABLE AND READS THE NEXT RECORD.
100000 826-STORE-TRAN-ROW.
100100
100200*    ROWS LOADED HERE AT JOB START KEEP THEIR ORIGINAL POSITION;
100300*    ROWS APPENDED LATER BY 530/540/630 START RIGHT AFTER THE
100400*    LAST ONE LOADED HERE -- ONE CONTINUOUS TABLE EITHER WAY.
100500     ADD 1 TO WS-TRAN-ROW-COUNT.
100600     SET WT-IDX TO WS-TRAN-ROW-COUNT.
100700     MOVE AT-TRAN-ID                TO WT-TRAN-ID (WT-IDX).
100800     MOVE AT-ACCT-NUMBER             TO WT-ACCT-NUMBER (WT-IDX).
100900     MOVE AT-TRAN-TYPE                TO WT-TRAN-TYPE (WT-IDX).
101000     MOVE AT-TRAN-RESULT               TO WT-TRAN-RESULT (WT-IDX).
101100     MOVE AT-TRAN-CANCELLED-FL          TO WT-TRAN-CANCELLED-FL (WT-IDX).
101200     MOVE AT-TRAN-AMOUNT                 TO WT-TRAN-AMOUNT (WT-IDX).
101300     MOVE AT-TRAN-BALANCE-SNAPSHOT   TO WT-TRAN-BALANCE-SNAP (WT-IDX).
101400     MOVE AT-TRAN-AT                       TO WT-TRAN-AT (WT-IDX).
101500     PERFORM 825-READ-TRAN-RECORD THRU 825-EXIT.
101600
101700 826-EXIT.
101800     EXIT.
101900
102000
102100*  SEQUENTIAL SEARCH OF WS-USER-TABLE BY USER-ID.  SEQUENTIAL,
102200*  NOT SEARCH ALL, SINCE THE EXTRACT IS NOT GUARANTEED TO ARRIVE
102300*  SORTED BY USER-ID AND THE VOLUME DOES NOT WARRANT MAINTAINING
102400*  A SORTED COPY JUST TO BINARY-SEARCH IT.
102500 860-FIND-USER-BY-ID.
102600
102700*    RESET FIRST -- A STALE 'YES' FROM A PRIOR REQUEST MUST
102800*    NEVER SURVIVE INTO A SEARCH THAT FAILS TO FIND A MATCH.
102900     MOVE 'NO ' TO WS-USER-FOUND-SW.
103000     SET WU-IDX TO 1.
103100     SEARCH WS-USER-ENTRY
103200         AT END
103300             MOVE 'NO ' TO WS-USER-FOUND-SW
103400         WHEN WU-USER-ID (WU-IDX) EQUAL TO WS-SEARCH-USER-ID
103500             MOVE 'YES' TO WS-USER-FOUND-SW.
103600
103700 860-EXIT.
103800     EXIT.
103900
104000
104100*  SEQUENTIAL SEARCH OF WS-ACCT-TABLE BY ACCT-NUMBER -- THE
104200*  PRIMARY KEY USED BY CLOSE, USE AND CANCEL.
104300 862-FIND-ACCT-BY-NUMBER.
104400
104500*    WA-IDX IS LEFT POINTING AT THE FOUND ROW ON A MATCH --
104600*    EVERY CALLER OF THIS PARAGRAPH RELIES ON THAT AND REFERS
104700*    TO WA-IDX DIRECTLY RATHER THAN SEARCHING AGAIN.
104800     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
104900     SET WA-IDX TO 1.
105000     SEARCH WS-ACCT-ENTRY
105100         AT END
105200             MOVE 'NO ' TO WS-ACCT-FOUND-SW
105300         WHEN WA-ACCT-NUMBER (WA-IDX) EQUAL TO WS-SEARCH-ACCT-NUMBER
105400             MOVE 'YES' TO WS-ACCT-FOUND-SW.
105500
105600 862-EXIT.
105700     EXIT.
105800
105900
106000*  SEQUENTIAL SEARCH OF WS-ACCT-TABLE BY ACCT-ID -- USED ONLY BY
106100*  THE GET-ACCOUNT LOOKUP (REQUEST TYPE G), WHICH IS KEYED BY ID
106200*  RATHER THAN BY THE EXTERNAL ACCOUNT-NUMBER.
106300 864-FIND-ACCT-BY-ID.
106400
106500*    SHARES WS-ACCT-FOUND-SW/ACCT-FOUND WITH 862 ABOVE -- SAFE
106600*    SINCE A GIVEN REQUEST NEVER CALLS BOTH SEARCHES.
106700     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
106800     SET WA-IDX TO 1.
106900     SEARCH WS-ACCT-ENTRY
107000         AT END
107100             MOVE 'NO ' TO WS-ACCT-FOUND-SW
107200         WHEN WA-ACCT-ID (WA-IDX) EQUAL TO WS-SEARCH-ACCT-ID
107300             MOVE 'YES' TO WS-ACCT-FOUND-SW.
107400
107500 864-EXIT.
107600     EXIT.
107700
107800
107900*  SEQUENTIAL SEARCH OF WS-TRAN-TABLE BY TRAN-ID -- USED BY BOTH
108000*  CANCEL (REQUEST TYPE X) AND QUERY (REQUEST TYPE Q).
108100 866-FIND-TRAN-BY-ID.
108200
108300*    WT-IDX IS LEFT POINTING AT THE FOUND ROW ON A MATCH, THE
108400*    SAME CONVENTION AS 862/864 ABOVE.
108500     MOVE 'NO ' TO WS-TRAN-FOUND-SW.
108600     SET WT-IDX TO 1.
108700     SEARCH WS-TRAN-ENTRY
108800         AT END
108900             MOVE 'NO ' TO WS-TRAN-FOUND-SW
109000         WHEN WT-TRAN-ID (WT-IDX) EQUAL TO WS-SEARCH-TRAN-ID
109100             MOVE 'YES' TO WS-TRAN-FOUND-SW.
109200
109300 866-EXIT.
109400     EXIT.
109500
109600
109700*  BUILDS THE NEXT TRAN-ID -- SEE THE COMMENT ON WS-TRAN-ID-WORK
109800*  IN WORKING-STORAGE FOR THE FORMAT.  CALLED AFTER WS-TRAN-ROW-
109900*  COUNT HAS ALREADY BEEN INCREMENTED FOR THE ROW BEING BUILT, SO
110000*  THE SEQUENCE PORTION IS ALWAYS THIS ROW'S OWN POSITION.
110100 868-NEXT-TRAN-ID.
110200
110300     MOVE WS-RUN-DATETIME (1:8) TO WS-TID-RUNDATE.
110400     MOVE WS-TRAN-ROW-COUNT     TO WS-TID-SEQUENCE.
110500
110600 868-EXIT.
110700     EXIT.
110800
110900
111000*  PRIMED-READ PARAGRAPH FOR THE TRANSACTION-REQUEST FILE.
111100*  COUNTS EVERY RECORD READ, RECOGNIZED OR NOT, IN
111200*  WS-REQUEST-READ-CTR FOR THE OPERATOR DIAGNOSTIC.
111300 870-READ-REQUEST.
111400
111500     READ ACCTRQ-IN INTO AR-REQUEST-REC
111600         AT END MOVE 'YES' TO WS-EOF-REQUEST-SW,
111700                GO TO 870-EXIT.
111800     ADD 1 TO WS-REQUEST-READ-CTR.
111900
112000 870-EXIT.
112100     EXIT.
112200
112300
112400*  REWRITES THE ENTIRE IN-STORAGE ACCOUNT TABLE TO ACCTMS-OUT,
112500*  ROW BY ROW, IN TABLE ORDER (ACCT-ID ORDER, SINCE ROWS ARE
112600*  APPENDED IN THAT ORDER BY BOTH THE LOAD AT 810 AND THE CREATE
112700*  AT 200).  AN EMPTY TABLE PRODUCES AN EMPTY OUTPUT FILE.
112800 900-REWRITE-ACCT-FILE.
112900
113000*    THE GREATER-THAN-ZERO GUARD KEEPS THE VARYING LOOP FROM EVER
113100*    STARTING AT WA-IDX 1 AGAINST AN EMPTY TABLE -- A DEGENERATE
113200*    CASE ON A NEW INSTALLATION, NOT SOMETHING THIS SHOP EVER
113300*    ACTUALLY SEES, BUT CHEAP TO GUARD AGAINST.
113400     IF WS-ACCT-ROW-COUNT GREATER THAN ZERO
113500        PERFORM 905-WRITE-ACCT-ROW THRU 905-EXIT
113600           VARYING WA-IDX FROM 1 BY 1
113700           UNTIL WA-IDX GREATER THAN WS-ACCT-ROW-COUNT.
113800
113900 900-EXIT.
114000     EXIT.
114100
114200
114300*  MOVES ONE TABLE ROW BACK INTO THE FIXED ACCOUNT-MASTER RECORD
114400*  LAYOUT AND WRITES IT TO ACCTMS-OUT.
114500 905-WRITE-ACCT-ROW.
114600
114700*    SEVEN FIELD-BY-FIELD MOVES RATHER THAN ONE GROUP MOVE -- THE
114800*    TABLE ENTRY AND THE FIXED RECORD ARE NOT IDENTICALLY LAID
114900*    OUT (THE TABLE CARRIES AM-ACCT-NUMBER-N AS A SEPARATE
115000*    REDEFINE, THE RECORD DOES NOT), SO A GROUP MOVE WOULD BE
115100*    WRONG HERE EVEN THOUGH THE FIELD NAMES LINE UP ONE FOR ONE.
115200     MOVE WA-ACCT-ID (WA-IDX)          TO AM-ACCT-ID.
115300     MOVE WA-ACCT-NUMBER (WA-IDX)      TO AM-ACCT-NUMBER.
115400     MOVE WA-ACCT-STATUS (WA-IDX)      TO AM-ACCT-STATUS.
115500     MOVE WA-USER-ID (WA-IDX)          TO AM-USER-ID.
115600     MOVE WA-ACCT-BALANCE (WA-IDX)     TO AM-ACCT-BALANCE.
115700     MOVE WA-ACCT-CREATED-AT (WA-IDX)  TO AM-ACCT-CREATED-AT.
115800     MOVE WA-ACCT-CLOSED-AT (WA-IDX)   TO AM-ACCT-CLOSED-AT.
115900     WRITE ACCTMS-OUT-REC FROM AM-ACCOUNT-MASTER-REC.
116000
116100 905-EXIT.
116200     EXIT.
116300
116400
116500*  REWRITES THE ENTIRE IN-STORAGE TRANSACTION TABLE TO
116600*  ACTRLG-OUT, ROW BY ROW, IN TABLE ORDER -- LOADED ROWS FIRST,
116700*  FOLLOWED BY EVERY ROW THIS RUN APPENDED DURING POSTING.
116800 910-REWRITE-TRAN-FILE.
116900
117000*    SAME EMPTY-TABLE GUARD AS 900 ABOVE.  WS-TRAN-ROW-COUNT HAS
117100*    ALREADY BEEN GROWN BY EVERY 530/540/630 POSTING MADE THIS
117200*    RUN, SO THIS WRITES BOTH THE INHERITED ROWS AND THE NEW ONES
117300*    IN ONE PASS.
117400     IF WS-TRAN-ROW-COUNT GREATER THAN ZERO
117500        PERFORM 915-WRITE-TRAN-ROW THRU 915-EXIT
117600           VARYING WT-IDX FROM 1 BY 1
117700           UNTIL WT-IDX GREATER THAN WS-TRAN-ROW-COUNT.
117800
117900 910-EXIT.
118000     EXIT.
118100
118200
118300*  MOVES ONE TABLE ROW BACK INTO THE FIXED TRANSACTION-LOG
118400*  RECORD LAYOUT AND WRITES IT TO ACTRLG-OUT.
118500 915-WRITE-TRAN-ROW.
118600
118700*    EIGHT FIELD-BY-FIELD MOVES, SAME REASONING AS 905 ABOVE --
118800*    THE TABLE ENTRY CARRIES NO AT-TRAN-AT-N REDEFINE, SO A GROUP
118900*    MOVE WOULD COPY THE RIGHT BYTES BUT FOR THE WRONG REASON.
119000     MOVE WT-TRAN-ID (WT-IDX)             TO AT-TRAN-ID.
119100     MOVE WT-ACCT-NUMBER (WT-IDX)         TO AT-ACCT-NUMBER.
119200     MOVE WT-TRAN-TYPE (WT-IDX)           TO AT-TRAN-TYPE.
119300     MOVE WT-TRAN-RESULT (WT-IDX)         TO AT-TRAN-RESULT.
119400     MOVE WT-TRAN-CANCELLED-FL (WT-IDX)   TO AT-TRAN-CANCELLED-FL.
119500     MOVE WT-TRAN-AMOUNT (WT-IDX)         TO AT-TRAN-AMOUNT.
119600     MOVE WT-TRAN-BALANCE-SNAP (WT-IDX)   TO AT-TRAN-BALANCE-SNAPSHOT.
119700     MOVE WT-TRAN-AT (WT-IDX)             TO AT-TRAN-AT.
119800     WRITE ACTRLG-OUT-REC FROM AT-TRANSACTION-LOG-REC.
119900
120000 915-EXIT.
120100     EXIT.
120200
120300
120400*  PRINTS THE END-OF-JOB CONTROL-TOTALS REPORT -- ONE HEADER
120500*  LINE STAMPED WITH THE RUN DATE, A BLANK SPACER, SIX DOT-FILLED
120600*  COUNT LINES AND TWO DOT-FILLED AMOUNT LINES, IN THE ORDER THE
120700*  ACCOUNTING DESK HAS ALWAYS WANTED THEM -- COUNTS BEFORE
120800*  AMOUNTS WITHIN EACH BUSINESS STEP (USE, THEN CANCEL).
120900 950-WRITE-CONTROL-REPORT.
121000
121100*    ASSEMBLE MM-DD-YY WITH DASHES -- WS-RUN-DATETIME ITSELF HAS
121200*    NO DASHES, SO EACH PIECE IS MOVED BY REFERENCE MODIFICATION.
121300     MOVE WS-RUN-CC       TO CTL-RUN-DATE (1:2).
121400     MOVE WS-RUN-YY-OUT   TO CTL-RUN-DATE (3:2).
121500     MOVE '-'             TO CTL-RUN-DATE (5:1).
121600     MOVE WS-RUN-MM-OUT   TO CTL-RUN-DATE (6:2).
121700     MOVE '-'             TO CTL-RUN-DATE (8:1).
121800     MOVE WS-RUN-DD-OUT   TO CTL-RUN-DATE (9:2).
121900*    TOP-OF-FORM (SPECIAL-NAMES C01) SO THE HEADER ALWAYS STARTS
122000*    A FRESH PAGE ON THE ACCOUNTING DESK'S PRINTER.
122100     WRITE ACCTRPT-OUT-REC FROM CTL-HEADER-LINE
122200         AFTER ADVANCING TOP-OF-FORM.
122300     WRITE ACCTRPT-OUT-REC FROM CTL-BLANK-LINE
122400         AFTER ADVANCING 1.
122500*    SIX COUNT LINES AND TWO AMOUNT LINES FOLLOW, ONE MOVE-PAIR
122600*    AND ONE WRITE PER LINE -- CTL-CL-LABEL/CTL-AL-LABEL AND
122700*    CTL-CL-VALUE/CTL-AL-VALUE ARE REUSED FOR EVERY LINE RATHER
122800*    THAN GIVING EACH COUNTER ITS OWN DEDICATED REPORT GROUP.
122900     MOVE 'ACCOUNTS OPENED'         TO CTL-CL-LABEL.
123000     MOVE ACCOUNTS-OPENED-COUNT     TO CTL-CL-VALUE.
123100     WRITE ACCTRPT-OUT-REC FROM CTL-COUNT-LINE AFTER ADVANCING 1.
123200     MOVE 'ACCOUNTS CLOSED'         TO CTL-CL-LABEL.
123300     MOVE ACCOUNTS-CLOSED-COUNT     TO CTL-CL-VALUE.
123400     WRITE ACCTRPT-OUT-REC FROM CTL-COUNT-LINE AFTER ADVANCING 1.
123500     MOVE 'BALANCE-USE ATTEMPTED'   TO CTL-CL-LABEL.
123600     MOVE USE-ATTEMPTED-COUNT       TO CTL-CL-VALUE.
123700     WRITE ACCTRPT-OUT-REC FROM CTL-COUNT-LINE AFTER ADVANCING 1.
123800     MOVE 'BALANCE-USE SUCCEEDED'   TO CTL-CL-LABEL.
123900     MOVE USE-SUCCESS-COUNT         TO CTL-CL-VALUE.
124000     WRITE ACCTRPT-OUT-REC FROM CTL-COUNT-LINE AFTER ADVANCING 1.
124100     MOVE 'BALANCE-USE FAILED'      TO CTL-CL-LABEL.
124200     MOVE USE-FAILED-COUNT          TO CTL-CL-VALUE.
124300     WRITE ACCTRPT-OUT-REC FROM CTL-COUNT-LINE AFTER ADVANCING 1.
124400     MOVE 'TOTAL AMOUNT DEBITED'    TO CTL-AL-LABEL.
124500     MOVE TOTAL-DEBITED             TO CTL-AL-VALUE.
124600     WRITE ACCTRPT-OUT-REC FROM CTL-AMOUNT-LINE AFTER ADVANCING 1.
124700     MOVE 'CANCELS SUCCEEDED'       TO CTL-CL-LABEL.
124800     MOVE CANCEL-SUCCESS-COUNT      TO CTL-CL-VALUE.
124900     WRITE ACCTRPT-OUT-REC FROM CTL-COUNT-LINE AFTER ADVANCING 1.
125000     MOVE 'TOTAL AMOUNT CREDITED'   TO CTL-AL-LABEL.
125100     MOVE TOTAL-CREDITED            TO CTL-AL-VALUE.
125200     WRITE ACCTRPT-OUT-REC FROM CTL-AMOUNT-LINE AFTER ADVANCING 1.
125300
125400 950-EXIT.
125500     EXIT.
125600
125700
125800*  Y2K REMEDIATION (TICKET DP-98-114) -- WINDOW THE 2-DIGIT YEAR
125900*  FROM ACCEPT...FROM DATE BEFORE IT TOUCHES ANY STAMPED FIELD.
126000*  NO FUNCTION CURRENT-DATE IS USED HERE -- THIS SHOP'S COMPILER
126100*  AT THE TIME THIS PROGRAM WAS ORIGINALLY WRITTEN DID NOT HAVE
126200*  IT, AND THE WINDOWING RULE BELOW HAS SINCE PASSED EVERY Y2K
126300*  AUDIT WALKTHROUGH SO THERE HAS BEEN NO REASON TO TOUCH IT.
126400 960-STAMP-RUN-DATETIME.
126500
126600*    TWO ACCEPT STATEMENTS, EACH AGAINST A SEPARATE RAW FIELD --
126700*    DATE AND TIME COME BACK FROM THE OPERATING SYSTEM IN TWO
126800*    DIFFERENT WIDTHS (6 DIGITS, 8 DIGITS) SO THEY CANNOT SHARE
126900*    ONE RECEIVING FIELD.
127000     ACCEPT WS-RUN-TODAY-RAW FROM DATE.
127100     ACCEPT WS-RUN-NOW-RAW FROM TIME.
127200*    THE WINDOW ITSELF -- A 2-DIGIT YEAR LESS THAN 50 IS TAKEN AS
127300*    20XX, OTHERWISE 19XX.  THIS WILL NEED REVISITING WELL
127400*    BEFORE THE YEAR 2050, BUT NOT BY THIS ENTRY.
127500     IF WS-RUN-YY LESS THAN 50
127600        MOVE 20 TO WS-RUN-CENTURY
127700     ELSE
127800        MOVE 19 TO WS-RUN-CENTURY.
127900     MOVE WS-RUN-CENTURY  TO WS-RUN-CC.
128000     MOVE WS-RUN-YY       TO WS-RUN-YY-OUT.
128100     MOVE WS-RUN-MM       TO WS-RUN-MM-OUT.
128200     MOVE WS-RUN-DD       TO WS-RUN-DD-OUT.
128300     MOVE WS-RUN-HH       TO WS-RUN-HH-OUT.
128400     MOVE WS-RUN-MN       TO WS-RUN-MN-OUT.
128500     MOVE WS-RUN-SS       TO WS-RUN-SS-OUT.
128600
128700 960-EXIT.
128800     EXIT.
128900
129000
129100*  END-OF-JOB DIAGNOSTIC LINES FOR THE OPERATOR'S JOB LOG -- NOT
129200*  PART OF THE PRINTED CONTROL REPORT, WHICH GOES TO THE
129300*  ACCOUNTING DESK RATHER THAN THE COMPUTER ROOM.
129400 990-DISPLAY-PROG-DIAG.
129500
129600*    FIVE ROW-COUNT LINES BRACKETED BY START/END BANNERS -- THE
129700*    COMPUTER ROOM OPERATOR SCANS FOR THE EOJ BANNER TO CONFIRM
129800*    THE STEP RAN TO COMPLETION RATHER THAN ABENDING PARTWAY.
129900     DISPLAY '****     ACCTUPDT RUNNING    ****'.
130000     DISPLAY '                                                 '.
130100     DISPLAY 'ACCOUNT-USER ROWS ON FILE AT EOJ.......' WS-USER-ROW-COUNT.
130200     DISPLAY 'ACCOUNT-MASTER ROWS ON FILE AT EOJ.....' WS-ACCT-ROW-COUNT.
130300     DISPLAY 'TRANSACTION-LOG ROWS ON FILE AT EOJ....' WS-TRAN-ROW-COUNT.
130400     DISPLAY 'TRANSACTION-REQUEST RECORDS READ....' WS-REQUEST-READ-CTR.
130500     DISPLAY 'ACCOUNTS REJECTED AT CREATE....' WS-ACCOUNTS-REJECTED-CTR.
130600     DISPLAY '                                                 '.
130700     DISPLAY '****     ACCTUPDT EOJ        ****'.
130800
130900 990-EXIT.
131000     EXIT.
