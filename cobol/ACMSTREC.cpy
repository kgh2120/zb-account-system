000100*-----------------------------------------------------------------*
000200*    ACMSTREC.CPY                                                 *
000300*    ACCOUNT-MASTER RECORD AND IN-STORAGE TABLE LAYOUT             *
000400*-----------------------------------------------------------------*
000500*    ONE ROW PER OPEN OR CLOSED ACCOUNT.  ACCT-NUMBER IS THE       *
000600*    PRIMARY LOOKUP KEY FOR USE/CANCEL/CLOSE, ACCT-ID IS THE       *
000700*    LOOKUP KEY FOR THE GET-ACCOUNT REQUEST.  THE WHOLE FILE IS    *
000800*    LOADED INTO WS-ACCT-TABLE AT JOB START AND THE TABLE IS       *
000900*    REWRITTEN IN FULL TO THE OUTPUT MASTER AT JOB END -- THERE    *
001000*    IS NO RANDOM-ACCESS INDEXED FILE ON THIS SHOP'S COMPILER.     *
001100*-----------------------------------------------------------------*
001200 01  AM-ACCOUNT-MASTER-REC.
001300*    ASSIGNED 1-UP BY THIS JOB AT ACCOUNT CREATE (SECTION 210),
001400*    NEVER BY THE ON-LINE SYSTEM.  USED ONLY BY THE GET REQUEST.
001500     05  AM-ACCT-ID                  PIC 9(9).
001600*    THE EXTERNAL, CUSTOMER-FACING ACCOUNT NUMBER -- CARRIED AS
001700*    DISPLAY TEXT SINCE THIS IS WHAT PRINTS ON A STATEMENT.
001800     05  AM-ACCT-NUMBER              PIC X(10).
001900*    NUMERIC VIEW OF THE SAME TEN BYTES, USED ONLY BY THE NEXT-
002000*    ACCT-NUMBER ARITHMETIC AT SECTION 210/212.
002100     05  AM-ACCT-NUMBER-N    REDEFINES AM-ACCT-NUMBER
002200                                 PIC 9(10).
002300*    '1' = OPEN/IN-USE, '2' = CLOSED (UNREGISTERED).  THERE IS NO
002400*    THIRD STATE -- AN ACCOUNT IS NEVER SUSPENDED, ONLY OPEN OR
002500*    CLOSED, PER THE ON-LINE SYSTEM'S OWN TWO-STATE MODEL.
002600     05  AM-ACCT-STATUS              PIC X(01).
002700         88  AM-ACCT-IN-USE              VALUE '1'.
002800         88  AM-ACCT-UNREGISTERED        VALUE '2'.
002900*    THE OWNING USER-ID -- MUST MATCH AN AU-USER-ID ROW, CHECKED
003000*    ONLY AT CREATE TIME (SECTION 200), NOT RE-VERIFIED ON EVERY
003100*    SUBSEQUENT USE/CANCEL/CLOSE.
003200     05  AM-USER-ID                  PIC 9(9).
003300*    SIGNED, TWO-DECIMAL, PACKED -- CONVERTED FROM DISPLAY TO
003400*    COMP-3 PER THE 05-22-96 CHANGE LOG ENTRY, FOR FASTER
003500*    ARITHMETIC ON THE UPGRADED 9672, MATCHING THE PRECISION THE
003600*    ON-LINE SYSTEM HAS ALWAYS CARRIED THIS BALANCE FIELD AT.
003700     05  AM-ACCT-BALANCE             PIC S9(11)V99 COMP-3.
003800*    RUN DATE/TIME THE ACCOUNT WAS OPENED, STAMPED FROM
003900*    WS-RUN-DATETIME AT SECTION 200 -- NEVER BLANK ON AN OPEN ROW.
004000     05  AM-ACCT-CREATED-AT          PIC X(14).
004100     05  AM-ACCT-CREATED-AT-N REDEFINES AM-ACCT-CREATED-AT.
004200         10  AM-CRTD-YYYYMMDD        PIC 9(08).
004300         10  AM-CRTD-HHMMSS          PIC 9(06).
004400*    BLANK UNTIL THE ACCOUNT IS CLOSED (SECTION 300), THEN
004500*    STAMPED THE SAME WAY AS AM-ACCT-CREATED-AT.
004600     05  AM-ACCT-CLOSED-AT           PIC X(14).
004700*    PAD TO THE 65-BYTE FIXED RECORD WRITTEN BY SECTION 905.
004800     05  FILLER                      PIC X(01).
004900*-----------------------------------------------------------------*
005000*    WORKING-STORAGE TABLE BUILT FROM THE ABOVE AT JOB START,      *
005100*    REWRITTEN TO ACCTMS-OUT IN ACCT-ID ORDER AT JOB END.          *
005200*    SEARCHED SEQUENTIALLY, ONCE BY ACCT-NUMBER AND ONCE BY        *
005300*    ACCT-ID, SINCE THE INPUT FILE MAY NOT ARRIVE SORTED BY        *
005400*    EITHER KEY.  20000 ROWS COVERS THE CONSOLIDATED-BRANCH        *
005500*    VOLUME WITH ROOM TO SPARE (TICKET DP-01-077/DP-03 VOLUME      *
005600*    REVIEW).                                                      *
005700*-----------------------------------------------------------------*
005800 01  WS-ACCT-TABLE.
005900*    HOW MANY ROWS ARE CURRENTLY LOADED, INCLUDING ANY APPENDED
006000*    THIS RUN BY SECTION 200 -- SECTIONS 212/900 STOP HERE.
006100     05  WS-ACCT-ROW-COUNT           PIC S9(6) COMP VALUE ZERO.
006200*    CARRIED HERE FOR SYMMETRY WITH WS-TRAN-TABLE; NOT CURRENTLY
006300*    SET BY ANY PARAGRAPH IN THIS VERSION OF THE JOB.
006400     05  WS-ACCT-HIGH-ACCT-NO        PIC 9(10) VALUE ZERO.
006500     05  WS-ACCT-ENTRY
006600             OCCURS 20000 TIMES
006700             INDEXED BY WA-IDX.
006800         10  WA-ACCT-ID              PIC 9(9).
006900         10  WA-ACCT-NUMBER          PIC X(10).
007000         10  WA-ACCT-NUMBER-N  REDEFINES WA-ACCT-NUMBER
007100                                 PIC 9(10).
007200         10  WA-ACCT-STATUS          PIC X(01).
007300             88  WA-ACCT-IN-USE          VALUE '1'.
007400             88  WA-ACCT-UNREGISTERED    VALUE '2'.
007500         10  WA-USER-ID              PIC 9(9).
007600         10  WA-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
007700         10  WA-ACCT-CREATED-AT      PIC X(14).
007800         10  WA-ACCT-CLOSED-AT       PIC X(14).
